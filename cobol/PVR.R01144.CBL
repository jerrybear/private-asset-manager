000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PVRR01144.
000300 AUTHOR.        L M WEBER.
000400 INSTALLATION.  TRUST ASSET SERVICES DATA CENTER.
000500 DATE-WRITTEN.  10/05/1989.
000600 DATE-COMPILED. 10/05/1989.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  PVRR01144 - PORTFOLIO VALUATION REPORT PRINT LINE LAYOUT     *
001000*                                                                *
001100*  DEFINES THE FOUR PRINT LINE TYPES WRITTEN TO THE SUMMARY     *
001200*  REPORT FILE BY THE VALUATION BATCH (AVBTIP06) FOR EACH       *
001300*  ACCOUNT PROCESSED - THE ACCOUNT HEADER LINE, THE COLUMN      *
001400*  HEADING LINE, ONE DETAIL LINE PER ASSET POSITION, AND THE    *
001500*  ACCOUNT TOTALS LINE AT THE CONTROL BREAK.  ALL FOUR LINE     *
001600*  TYPES SHARE ONE FIXED PRINT AREA VIA REDEFINES SO THE        *
001700*  REPORT WRITER NEEDS ONLY ONE FD.  THIS MODULE ALSO SERVES AS *
001800*  THE SHOP STANDARD PRINT-FILE SANITY CHECK, COUNTING LINES BY *
001900*  TYPE ON A COMPLETED REPORT RUN.                              *
002000*****************************************************************
002100*  CHANGE LOG                                                   *
002200*  --------------------------------------------------------     *
002300*  10/05/89  LMW  ORIGINAL LAYOUT - HEADER AND DETAIL LINES      *
002400*  02/14/91  LMW  ADDED COLUMN HEADING LINE REDEFINES            *
002500*  09/30/93  DJK  ADDED TOTALS LINE REDEFINES                    *
002600*  06/02/95  LMW  ADDED LINE-TYPE SWITCH AND 88-LEVELS           *
002700*  01/22/96  LMW  RECAST LINE TALLY AS GO TO ... DEPENDING ON    *
002800*  08/04/98  PKS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD     *CR89205 
002900*  07/30/01  GAH  ADDED PRINT LINE COUNT DISPLAY AT EOJ          *CR94414 
003000*  10/09/07  NTS  REVIEWED FOR SOX CONTROLS - NO CHANGE          *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-370.
003500 OBJECT-COMPUTER. IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 IS PVRR01144-TEST-RUN-SW.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SUMMARY-REPORT-FILE ASSIGN TO SUMMRPT
004200         FILE STATUS IS WS-RPT-FILE-STATUS.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  SUMMARY-REPORT-FILE
004600     RECORDING MODE IS F
004700     LABEL RECORDS ARE STANDARD.
004800*    THE REPORT CARRIES FOUR LOGICAL LINE TYPES OVER ONE FIXED
004900*    132-BYTE PRINT AREA.  RPT-LINE-TYPE-CDE IS THE FIRST BYTE
005000*    OF EVERY LINE AND TELLS A DOWNSTREAM READER - OR THIS
005100*    MODULE'S OWN TALLY PARAGRAPH BELOW - WHICH REDEFINES TO
005200*    APPLY TO THE REMAINDER OF THE RECORD.
005300 01  PORTFOLIO-VALUATION-REPORT-LINE.
005400*    THE FOUR 88-LEVELS BELOW ARE THE ONLY VALID VALUES OF THE
005500*    LINE-TYPE CODE.  ANY OTHER VALUE FALLS THROUGH TO THE
005600*    UNKNOWN-LINE PATH IN 200-TALLY-REPORT-LINE BELOW RATHER
005700*    THAN ABENDING - A BAD LINE-TYPE CODE SHOULD BE COUNTED AND
005800*    REPORTED, NOT BLOW UP A NIGHTLY RUN.
005900     05  RPT-LINE-TYPE-CDE             PIC X(1).
006000         88  RPT-LINE-IS-ACCOUNT-HDR       VALUE 'H'.
006100         88  RPT-LINE-IS-COLUMN-HDR        VALUE 'C'.
006200         88  RPT-LINE-IS-DETAIL            VALUE 'D'.
006300         88  RPT-LINE-IS-TOTAL             VALUE 'T'.
006400*        ACCOUNT HEADER LINE - PRINTED ONCE PER ACCOUNT BEFORE
006500*        ANY ASSET DETAIL.  CARRIES THE ACCOUNT NAME, OWNER AND
006600*        PLAN TYPE PULLED STRAIGHT FROM THE ACCOUNT MASTER.
006700     05  RPT-ACCT-HEADER-AREA.
006800         10  FILLER                    PIC X(9) VALUE 'ACCOUNT: '.
006900         10  RPTH-ACCOUNT-NAME         PIC X(40).
007000         10  FILLER                    PIC X(7) VALUE 'OWNER: '.
007100         10  RPTH-OWNER-NAME           PIC X(40).
007200         10  FILLER                    PIC X(6) VALUE 'TYPE: '.
007300         10  RPTH-ACCOUNT-TYPE         PIC X(10).
007400         10  FILLER                    PIC X(87).
007500*        COLUMN HEADING LINE - LITERAL FILLER VALUES ONLY, NO
007600*        DATA FIELDS.  PRINTED IMMEDIATELY AFTER THE ACCOUNT
007700*        HEADER LINE, ONCE PER ACCOUNT.
007800     05  RPT-COLUMN-HEADING-AREA REDEFINES RPT-ACCT-HEADER-AREA.
007900         10  FILLER                    PIC X(20) VALUE 'CODE'.
008000         10  FILLER                    PIC X(22) VALUE 'NAME'.
008100         10  FILLER                    PIC X(18) VALUE 'QTY'.
008200         10  FILLER              PIC X(14) VALUE 'AVG-PRICE'.
008300         10  FILLER              PIC X(14) VALUE 'CUR-PRICE'.
008400         10  FILLER              PIC X(18) VALUE 'CUR-VALUE'.
008500         10  FILLER                    PIC X(18) VALUE 'P/L'.
008600         10  FILLER                    PIC X(14) VALUE 'RETURN%'.
008700         10  FILLER                    PIC X(61).
008800*        DETAIL LINE - ONE PER ASSET POSITION HELD IN THE
008900*        ACCOUNT.  EDITED NUMERIC FIELDS MATCH THE VALUATION
009000*        BATCH'S COMPUTED DET- FIELDS (SEE AVDTIP03) FIELD FOR
009100*        FIELD.
009200     05  RPT-DETAIL-AREA REDEFINES RPT-ACCT-HEADER-AREA.
009300         10  RPTD-ASSET-CODE           PIC X(20).
009400         10  RPTD-ASSET-NAME           PIC X(22).
009500*            QUANTITY CARRIES SIX DECIMAL PLACES TO MATCH THE
009600*            FRACTIONAL-SHARE QUANTITIES THE VALUATION BATCH
009700*            CAN HOLD ON A POSITION RECORD.
009800         10  RPTD-QUANTITY
009900                 PIC ---,---,---,--9.999999.
010000         10  RPTD-AVG-PURCHASE-PRICE
010100                 PIC ---,---,---,--9.99.
010200         10  RPTD-CURRENT-PRICE
010300                 PIC ---,---,---,--9.99.
010400         10  RPTD-CURRENT-VALUE
010500                 PIC ---,---,---,---,--9.99.
010600         10  RPTD-PROFIT-LOSS
010700                 PIC ---,---,---,---,--9.99.
010800*            RETURN RATE PRINTS AS A SIGNED PERCENTAGE, FOUR
010900*            DECIMAL PLACES - SAME EDIT PICTURE THE ACCOUNT
011000*            TOTAL LINE BELOW USES FOR ITS OWN RETURN RATE.
011100         10  RPTD-RETURN-RATE          PIC ---9.9999.
011200         10  FILLER                    PIC X(27).
011300*        TOTAL LINE - ONE PER ACCOUNT, WRITTEN AT THE CONTROL
011400*        BREAK AFTER THE LAST DETAIL LINE.  CARRIES THE FIVE
011500*        ACCUMULATED SUM- FIELDS FROM THE ACCOUNT SUMMARY
011600*        RECORD (SEE ASMTIP04).
011700     05  RPT-TOTAL-LINE-AREA REDEFINES RPT-ACCT-HEADER-AREA.
011800         10  FILLER                    PIC X(23)
011900             VALUE 'TOTAL PURCHASE AMOUNT: '.
012000         10  RPTT-TOTAL-PURCHASE-AMT
012100                 PIC ---,---,---,---,--9.99.
012200         10  FILLER                    PIC X(21)
012300             VALUE ' TOTAL CURRENT VALUE:'.
012400         10  RPTT-TOTAL-CURRENT-VALUE
012500                 PIC ---,---,---,---,--9.99.
012600*            THE REMAINING FOUR TOTAL-LINE FIELDS ARE GROUPED
012700*            UNDER ONE 15-LEVEL SO A FUTURE REPORT CHANGE CAN
012800*            MOVE THE WHOLE TAIL OF THE LINE IN ONE STATEMENT
012900*            WITHOUT TOUCHING THE PURCHASE/CURRENT-VALUE PAIR
013000*            ABOVE.
013100         10  RPTT-TOTAL-CONTINUATION.
013200             15  FILLER            PIC X(12) VALUE ' TOTAL P/L:'.
013300             15  RPTT-TOTAL-PROFIT-LOSS
013400                     PIC ---,---,---,---,--9.99.
013500             15  FILLER                PIC X(15)
013600                 VALUE ' TOTAL RETURN%:'.
013700             15  RPTT-TOTAL-RETURN-RATE PIC ---9.9999.
013800             15  FILLER                PIC X(16)
013900                 VALUE ' TOTAL EXP DIV:'.
014000             15  RPTT-TOTAL-EXP-DIVIDEND
014100                     PIC ---,---,---,---,--9.99.
014200 WORKING-STORAGE SECTION.
014300*    77-LEVEL LINE-TYPE INDEX DRIVES THE GO TO ... DEPENDING ON
014400*    MULTI-WAY BRANCH IN 200-TALLY-REPORT-LINE BELOW.  VALUE OF
014500*    1 MEANS A HEADER LINE (ACCOUNT OR COLUMN), 2 A DETAIL LINE,
014600*    3 A TOTAL LINE, AND 4 SOMETHING THIS MODULE DOES NOT
014700*    RECOGNIZE.
014800 77  WS-LINE-TYPE-INDEX                PIC S9(4) COMP VALUE ZERO.
014900*    STANDARD TWO-BYTE FILE STATUS GROUP, SHOP CONVENTION ON
015000*    EVERY SEQUENTIAL FILE THIS SHOP OPENS.  '00' IS SUCCESSFUL
015100*    COMPLETION, '10' IS END OF FILE - ANY OTHER VALUE FALLS TO
015200*    THE OPEN-FAILURE PATH IN 000-MAINLINE.
015300 01  WS-FILE-STATUS-GROUP.
015400     05  WS-RPT-FILE-STATUS            PIC X(2)      VALUE SPACES.
015500         88  WS-RPT-FILE-OK                 VALUE '00'.
015600         88  WS-RPT-FILE-EOF                VALUE '10'.
015700     05  FILLER                        PIC X(2).
015800*    EOF SWITCH FOR THE SUMMARY REPORT FILE, SET BY
015900*    100-READ-REPORT-LINE AND TESTED BY THE PERFORM ... UNTIL
016000*    IN 000-MAINLINE.
016100 01  WS-PROGRAM-SWITCHES.
016200     05  WS-EOF-RPT-SW                 PIC X(3)      VALUE 'NO '.
016300         88  EOF-SUMMARY-REPORT               VALUE 'YES'.
016400     05  FILLER                        PIC X(2).
016500*    ONE COUNTER PER LINE TYPE, TALLIED BY THE DEPENDING-ON
016600*    BRANCH BELOW.  A NONZERO UNKNOWN-LINES COUNT AT EOJ MEANS
016700*    THE VALUATION BATCH WROTE A LINE-TYPE CODE THIS SANITY
016800*    CHECK DOES NOT KNOW ABOUT.
016900 01  WS-PROGRAM-COUNTERS.
017000     05  WS-RPT-HDR-LINES              PIC S9(9) COMP VALUE ZERO.
017100     05  WS-RPT-DETAIL-LINES           PIC S9(9) COMP VALUE ZERO.
017200     05  WS-RPT-TOTAL-LINES            PIC S9(9) COMP VALUE ZERO.
017300     05  WS-RPT-UNKNOWN-LINES          PIC S9(9) COMP VALUE ZERO.
017400     05  FILLER                        PIC X(2).
017500*    EOJ DISPLAY LINE - OPERATOR CONSOLE MESSAGE SHOWING THE
017600*    DETAIL-LINE COUNT OFF THE JUST-COMPLETED REPORT RUN.
017700 01  WS-DISPLAY-LINE.
017800     05  FILLER                         PIC X(29) VALUE
017900         'PVRR01144 DETAIL LINES CNT: '.
018000     05  WS-DSP-DETAIL-COUNT            PIC ZZZ,ZZZ,ZZ9.
018100 PROCEDURE DIVISION.
018200*****************************************************************
018300*  000-MAINLINE - READS THE SUMMARY REPORT FILE TO END OF FILE, *
018400*  TALLYING EACH LINE BY TYPE, THEN DISPLAYS THE DETAIL LINE    *
018500*  COUNT BEFORE STOP RUN.                                       *
018600*****************************************************************
018700 000-MAINLINE.
018800     OPEN INPUT SUMMARY-REPORT-FILE.
018900*    OPEN FAILURE ON THE REPORT FILE IS TREATED AS A FATAL
019000*    CONDITION FOR THIS SANITY-CHECK RUN - NOTHING DOWNSTREAM
019100*    DEPENDS ON THE LINE COUNTS, SO THE STEP JUST LOGS AND ENDS.
019200     IF NOT WS-RPT-FILE-OK
019300         DISPLAY 'PVRR01144 - SUMMARY REPORT FILE OPEN FAILED'
019400         GO TO 000-EOJ.
019500*    PRIME THE READ, THEN LOOP THE TALLY PARAGRAPH UNTIL END OF
019600*    FILE - STANDARD SHOP READ-AHEAD PATTERN USED IN EVERY
019700*    SEQUENTIAL PROGRAM IN THIS SYSTEM.
019800     PERFORM 100-READ-REPORT-LINE THRU 100-EXIT.
019900     PERFORM 200-TALLY-REPORT-LINE THRU 200-EXIT
020000         UNTIL EOF-SUMMARY-REPORT.
020100     CLOSE SUMMARY-REPORT-FILE.
020200     MOVE WS-RPT-DETAIL-LINES TO WS-DSP-DETAIL-COUNT.
020300     DISPLAY WS-DISPLAY-LINE.
020400 000-EOJ.
020500     STOP RUN.
020600*****************************************************************
020700*  100-READ-REPORT-LINE - PRIMITIVE SEQUENTIAL READ OF THE      *
020800*  SUMMARY REPORT FILE.  SETS THE EOF SWITCH AT END OF FILE.    *
020900*****************************************************************
021000 100-READ-REPORT-LINE.
021100     READ SUMMARY-REPORT-FILE
021200         AT END
021300             MOVE 'YES' TO WS-EOF-RPT-SW.
021400 100-EXIT.
021500     EXIT.
021600*****************************************************************
021700*  200-TALLY-REPORT-LINE - CLASSIFIES THE LINE JUST READ INTO  *
021800*  THE 77-LEVEL INDEX ABOVE, THEN TRANSFERS CONTROL TO ONE OF   *
021900*  THE FOUR TALLY PARAGRAPHS BELOW WITH A CLASSIC GO TO ...     *
022000*  DEPENDING ON MULTI-WAY BRANCH - THE SAME IDIOM THIS SHOP     *
022100*  USES ANYWHERE A FIELD DRIVES A SMALL, FIXED SET OF           *
022200*  PROCESSING PATHS.  EACH TARGET PARAGRAPH ADDS TO ITS OWN     *
022300*  COUNTER AND REJOINS AT 200-TALLY-NEXT TO READ THE NEXT       *
022400*  LINE.                                                        *
022500*****************************************************************
022600 200-TALLY-REPORT-LINE.
022700     MOVE 4 TO WS-LINE-TYPE-INDEX.
022800     IF RPT-LINE-IS-ACCOUNT-HDR OR RPT-LINE-IS-COLUMN-HDR
022900         MOVE 1 TO WS-LINE-TYPE-INDEX.
023000     IF RPT-LINE-IS-DETAIL
023100         MOVE 2 TO WS-LINE-TYPE-INDEX.
023200     IF RPT-LINE-IS-TOTAL
023300         MOVE 3 TO WS-LINE-TYPE-INDEX.
023400     GO TO 210-TALLY-HDR-LINE
023500           220-TALLY-DETAIL-LINE
023600           230-TALLY-TOTAL-LINE
023700           240-TALLY-UNKNOWN-LINE
023800         DEPENDING ON WS-LINE-TYPE-INDEX.
023900 210-TALLY-HDR-LINE.
024000     ADD 1 TO WS-RPT-HDR-LINES.
024100     GO TO 200-TALLY-NEXT.
024200 220-TALLY-DETAIL-LINE.
024300     ADD 1 TO WS-RPT-DETAIL-LINES.
024400     GO TO 200-TALLY-NEXT.
024500 230-TALLY-TOTAL-LINE.
024600     ADD 1 TO WS-RPT-TOTAL-LINES.
024700     GO TO 200-TALLY-NEXT.
024800 240-TALLY-UNKNOWN-LINE.
024900     ADD 1 TO WS-RPT-UNKNOWN-LINES.
025000 200-TALLY-NEXT.
025100     PERFORM 100-READ-REPORT-LINE THRU 100-EXIT.
025200 200-EXIT.
025300     EXIT.
