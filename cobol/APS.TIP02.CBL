000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    APSTIP02.
000300 AUTHOR.        R T MATTHIESEN.
000400 INSTALLATION.  TRUST ASSET SERVICES DATA CENTER.
000500 DATE-WRITTEN.  04/02/1986.
000600 DATE-COMPILED. 04/02/1986.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  APSTIP02 - ASSET POSITION RECORD LAYOUT AND COUNT UTILITY    *
001000*                                                                *
001100*  DEFINES THE LAYOUT OF THE ASSET-FILE FEED - ONE RECORD PER   *
001200*  POSITION HELD IN AN ACCOUNT (STOCK, ETF, CRYPTO, CASH, RP,   *
001300*  BOND, DEPOSIT, ETC).  ASSET-ACCOUNT-ID IS A FOREIGN KEY TO   *
001400*  THE ACCOUNT MASTER (PAMTIP01).  FEED IS PRESENTED IN         *
001500*  ASSET-ACCOUNT-ID SEQUENCE FOR THE VALUATION BATCH (AVBTIP06) *
001600*  TO MATCH POSITIONS TO ACCOUNTS WITHOUT AN INDEXED FILE.      *
001700*****************************************************************
001800*  CHANGE LOG                                                   *
001900*  --------------------------------------------------------     *
002000*  04/02/86  RTM  ORIGINAL LAYOUT - ASSET POSITION EXTRACT       *
002100*  08/17/87  RTM  ADDED ASSET-CODE KRX: PREFIX CONVENTION        *
002200*  02/25/90  DJK  ADDED ASSET-TYPE 88-LEVELS FOR ALL POSITIONS   *
002300*  07/30/92  DJK  ADDED DIVIDEND CYCLE AND PER-SHARE FIELDS      *
002400*  05/06/94  LMW  ADDED LAST-PRICE-UPDATE TIMESTAMP REDEFINES    *
002500*  11/19/96  LMW  WIDENED ASSET-NAME TO 100 BYTES                *
002600*  02/03/97  LMW  ADDED ASSET-NAME SHORT-NAME SPLIT REDEFINES    *
002700*  09/09/97  LMW  ADDED 77-LVL BAD-TYPE FLAG, SET AT FIRST HIT   *
002800*  08/04/98  PKS  Y2K REVIEW - TIMESTAMP USES 4-DIGIT YEAR       *CR89202 
002900*  03/02/99  PKS  Y2K SIGNOFF - NO CHANGES REQUIRED              *CR89202 
003000*  07/30/01  GAH  ADDED RECORD COUNT DISPLAY AT EOJ              *CR94411 
003100*  10/09/07  NTS  REVIEWED FOR SOX CONTROLS - NO CHANGE          *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700*    CLASS TEST COVERS THE ALPHA RANGE OF THE ASSET EXCHANGE TAG
003800*    (SEE ASST-CODE-EXCH-TAG BELOW).  UPSI-0 IS THE SHOP'S USUAL
003900*    OPERATOR-SET TEST-RUN SWITCH.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS ASSET-CODE-CLASS IS 'A' THRU 'Z'
004300     UPSI-0 IS APSTIP02-TEST-RUN-SW.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ASSET-POSITION-FILE ASSIGN TO ASSETPOS
004700         FILE STATUS IS WS-ASST-FILE-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  ASSET-POSITION-FILE
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD.
005300*    ONE ASSET-POSITION-RECORD PER POSITION HELD.  AN ACCOUNT
005400*    WITH TEN POSITIONS HAS TEN OF THESE RECORDS, ALL CARRYING
005500*    THE SAME ASST-ACCOUNT-ID, GROUPED TOGETHER ON THE FEED.
005600 01  ASSET-POSITION-RECORD.
005700     05  ASST-ID                      PIC 9(9).
005800     05  ASST-ACCOUNT-ID              PIC 9(9).
005900*        FULL SET OF ASSET TYPES BOOKED BY THE PLATFORM.  CASH
006000*        GETS SPECIAL TREATMENT IN PRICE-RESOLUTION BELOW - A
006100*        CASH POSITION NEVER CARRIES A MARKET QUOTE.
006200     05  ASST-TYPE-CDE                PIC X(20).
006300         88  ASST-TYPE-STOCK              VALUE 'STOCK'.
006400         88  ASST-TYPE-STOCK-KR           VALUE 'STOCK_KR'.
006500         88  ASST-TYPE-STOCK-US           VALUE 'STOCK_US'.
006600         88  ASST-TYPE-ETF-KR             VALUE 'ETF_KR'.
006700         88  ASST-TYPE-CRYPTO             VALUE 'CRYPTO'.
006800         88  ASST-TYPE-CASH               VALUE 'CASH'.
006900         88  ASST-TYPE-RP                 VALUE 'RP'.
007000         88  ASST-TYPE-ISSUED-NOTE        VALUE 'ISSUED_NOTE'.
007100         88  ASST-TYPE-BOND               VALUE 'BOND'.
007200         88  ASST-TYPE-BOND-KR            VALUE 'BOND_KR'.
007300         88  ASST-TYPE-BOND-US            VALUE 'BOND_US'.
007400         88  ASST-TYPE-REITS              VALUE 'REITS'.
007500         88  ASST-TYPE-COMMODITY          VALUE 'COMMODITY'.
007600         88  ASST-TYPE-DEPOSIT-SAVINGS    VALUE 'DEPOSIT_SAVINGS'.
007700         88  ASST-TYPE-GOLD-SPOT          VALUE 'GOLD_SPOT'.
007800*        A 'KRX:' PREFIX ON ASST-CODE MARKS A DOMESTIC EXCHANGE
007900*        SYMBOL WITH A LIVE QUOTE ON FILE.  ANYTHING ELSE IS
008000*        TREATED AS AN OFF-EXCHANGE OR UNQUOTED HOLDING BY THE
008100*        PRICE-RESOLUTION RULE IN APFTIP05 AND AVBTIP06.
008200     05  ASST-CODE                    PIC X(20).
008300     05  ASST-CODE-PREFIX REDEFINES ASST-CODE.
008400         10  ASST-CODE-EXCH-TAG       PIC X(4).
008500             88  ASST-CODE-IS-KRX         VALUE 'KRX:'.
008600         10  ASST-CODE-SYMBOL         PIC X(16).
008700*        SHORT-NAME SPLIT ADDED FOR THE PRINTED REPORT'S NARROW
008800*        NAME COLUMN - SEE RPTD-ASSET-NAME IN PVRR01144.
008900     05  ASST-NAME                    PIC X(100).
009000     05  ASST-NAME-PARTS REDEFINES ASST-NAME.
009100         10  ASST-NAME-SHORT          PIC X(50).
009200         10  FILLER                   PIC X(50).
009300*        QUANTITY AND ALL MONEY FIELDS ON THIS RECORD ARE ZONED
009400*        DISPLAY WITH AN OVERPUNCHED SIGN CARRIED AS A SEPARATE
009500*        TRAILING BYTE - NOT COMP-3 - SO THE FEED CAN BE BROWSED
009600*        WITH A PLAIN EDITOR WITHOUT UNPACKING.  SIX DECIMAL
009700*        PLACES ON QUANTITY COVERS FRACTIONAL CRYPTO HOLDINGS;
009800*        TWO DECIMAL PLACES ON PRICE MATCHES EVERY OTHER MONEY
009900*        FIELD IN THE SYSTEM.
010000     05  ASST-QUANTITY                PIC S9(11)V9(6)
010100                                       SIGN TRAILING SEPARATE.
010200     05  ASST-AVG-PURCHASE-PRICE      PIC S9(11)V9(2)
010300                                       SIGN TRAILING SEPARATE.
010400*        MARKET QUOTE AS OF THE LAST PRICE REFRESH (APFTIP05).
010500*        MAY BE ZERO FOR A NEVER-QUOTED POSITION.
010600     05  ASST-CURRENT-PRICE           PIC S9(11)V9(2)
010700                                       SIGN TRAILING SEPARATE.
010800     05  ASST-LAST-PRICE-UPDATE       PIC X(19).
010900     05  ASST-LAST-PRICE-UPDT-PARTS
011000             REDEFINES ASST-LAST-PRICE-UPDATE.
011100         10  ASST-LPU-YYYY            PIC 9(4).
011200         10  FILLER                   PIC X(1).
011300         10  ASST-LPU-MM              PIC 9(2).
011400         10  FILLER                   PIC X(1).
011500         10  ASST-LPU-DD              PIC 9(2).
011600         10  FILLER                   PIC X(1).
011700         10  ASST-LPU-HH              PIC 9(2).
011800         10  FILLER                   PIC X(1).
011900         10  ASST-LPU-MN              PIC 9(2).
012000         10  FILLER                   PIC X(1).
012100         10  ASST-LPU-SS              PIC 9(2).
012200*        NO PARAGRAPH IN THIS MODULE CURRENTLY REFERENCES THE
012300*        BROKEN-OUT YYYY/MM/DD/HH/MN/SS FIELDS ABOVE - THEY ARE
012400*        CARRIED HERE PURELY SO THE NEXT PROGRAMMER WHO NEEDS A
012500*        DATE-PART OFF THIS TIMESTAMP DOES NOT HAVE TO ADD A NEW
012600*        REDEFINES OF THEIR OWN.  THIS IS HOW THE SHOP HAS
012700*        DOCUMENTED EVERY TIMESTAMP FIELD SINCE THE LATE 1980S.
012800*        DIVIDEND CYCLE CODE DRIVES THE ANNUAL MULTIPLIER IN THE
012900*        DIVIDEND-PROJECTION STEP OF AVBTIP06 - MONTHLY PAYERS
013000*        MULTIPLY BY 12, QUARTERLY BY 4, AND SO ON.  NONE/SPACES
013100*        MEANS THE POSITION PAYS NO DIVIDEND.
013200     05  ASST-DIVIDEND-CYCLE          PIC X(6).
013300         88  ASST-DIV-CYCLE-MONTHLY       VALUE '1개월'.
013400         88  ASST-DIV-CYCLE-QUARTERLY     VALUE '3개월'.
013500         88  ASST-DIV-CYCLE-SEMIANNUAL    VALUE '6개월'.
013600         88  ASST-DIV-CYCLE-ANNUAL        VALUE '12개월'.
013700         88  ASST-DIV-CYCLE-NONE          VALUE '없음', SPACES.
013800     05  ASST-DIVIDEND-PER-SHARE      PIC S9(9)V9(2)
013900                                       SIGN TRAILING SEPARATE.
014000     05  FILLER                       PIC X(10).
014100 WORKING-STORAGE SECTION.
014200*    77-LEVEL SWITCH IS FLIPPED THE FIRST TIME 200-VALIDATE-
014300*    ASST-RECORDS HITS A RECORD IT DOES NOT RECOGNIZE, SO THE
014400*    EOJ DISPLAY CAN SAY WHETHER THIS RUN NEEDS A LOOK AT ALL.
014500 77  WS-BAD-TYPE-FOUND-SW             PIC X(1)      VALUE 'N'.
014600     88  WS-BAD-TYPE-WAS-FOUND             VALUE 'Y'.
014700*    FILE STATUS GROUP - THIS MODULE OPENS ONLY THE ONE FEED, BUT
014800*    THE STATUS BYTE STILL GETS ITS OWN GROUP RATHER THAN SITTING
014900*    LOOSE IN WORKING-STORAGE, PER SHOP HABIT, SO EVERY PROGRAM'S
015000*    FILE STATUS FIELDS LAND IN THE SAME PLACE IN A CORE DUMP.
015100 01  WS-FILE-STATUS-GROUP.
015200     05  WS-ASST-FILE-STATUS          PIC X(2)      VALUE SPACES.
015300         88  WS-ASST-FILE-OK               VALUE '00'.
015400         88  WS-ASST-FILE-EOF              VALUE '10'.
015500     05  FILLER                       PIC X(2).
015600*    END-OF-FILE SWITCH.  THREE-BYTE 'YES'/'NO ' VALUE RATHER
015700*    THAN A SINGLE CHARACTER FLAG - A HOLDOVER FROM THE SHOP'S
015800*    EARLY CARD-DECK DAYS THAT NOBODY HAS HAD REASON TO CHANGE.
015900 01  WS-PROGRAM-SWITCHES.
016000     05  WS-EOF-ASST-SW                PIC X(3)      VALUE 'NO '.
016100         88  EOF-ASSET-POSITION              VALUE 'YES'.
016200     05  FILLER                       PIC X(2).
016300*    RUN COUNTERS - TOTAL POSITIONS READ, AND POSITIONS CARRYING
016400*    AN ASST-TYPE-CDE NONE OF THE 88-LEVELS ABOVE RECOGNIZES.
016500 01  WS-PROGRAM-COUNTERS.
016600     05  WS-ASST-RECORDS-READ         PIC S9(9) COMP VALUE ZERO.
016700     05  WS-ASST-RECORDS-BAD-TYPE     PIC S9(9) COMP VALUE ZERO.
016800     05  FILLER                       PIC X(2).
016900*    EOJ RECORD-COUNT DISPLAY LINE, ADDED PER CR94411 - SAME
017000*    EDIT PICTURE THE SHOP USES ON EVERY RECORD-COUNT DISPLAY
017100*    SO AN OPERATOR SCANNING SYSOUT SEES A FAMILIAR SHAPE.
017200 01  WS-DISPLAY-LINE.
017300     05  FILLER                        PIC X(29) VALUE
017400         'APSTIP02 ASSET  RECS READ:  '.
017500     05  WS-DSP-COUNT                  PIC ZZZ,ZZZ,ZZ9.
017600 PROCEDURE DIVISION.
017700*****************************************************************
017800*  000-MAINLINE - OPENS THE ASSET POSITION FEED, DRIVES THE     *
017900*  READ/VALIDATE LOOP TO END OF FILE, AND DISPLAYS THE RECORD   *
018000*  COUNT AND THE BAD-TYPE SWITCH BEFORE STOP RUN.               *
018100*****************************************************************
018200 000-MAINLINE.
018300     OPEN INPUT ASSET-POSITION-FILE.
018400     IF NOT WS-ASST-FILE-OK
018500         DISPLAY 'APSTIP02 - ASSET POSITION FILE OPEN FAILED'
018600         GO TO 000-EOJ.
018700     PERFORM 100-READ-ASSET-POSITION THRU 100-EXIT.
018800     PERFORM 200-VALIDATE-ASST-RECORDS THRU 200-EXIT
018900         UNTIL EOF-ASSET-POSITION.
019000     CLOSE ASSET-POSITION-FILE.
019100     MOVE WS-ASST-RECORDS-READ TO WS-DSP-COUNT.
019200     DISPLAY WS-DISPLAY-LINE.
019300*    BAD-TYPE SWITCH DISPLAY TELLS OPERATIONS WHETHER TODAY'S
019400*    FEED NEEDS A LOOK WITHOUT COUNTING DISPLAY LINES IN SYSOUT.
019500     IF WS-BAD-TYPE-WAS-FOUND
019600         DISPLAY 'APSTIP02 - ONE OR MORE UNKNOWN ASSET TYPES'.
019700 000-EOJ.
019800     STOP RUN.
019900*****************************************************************
020000*  100-READ-ASSET-POSITION - PRIMITIVE SEQUENTIAL READ OF THE   *
020100*  ASSET POSITION FEED.  SETS THE EOF SWITCH AT END OF FILE.    *
020200*  NO INDEXED OR RELATIVE ACCESS IS USED - THE FEED IS READ     *
020300*  TOP TO BOTTOM ONCE PER RUN, LIKE EVERY OTHER UTILITY IN      *
020400*  THIS FAMILY OF MODULES.                                      *
020500*****************************************************************
020600 100-READ-ASSET-POSITION.
020700     READ ASSET-POSITION-FILE
020800         AT END
020900             MOVE 'YES' TO WS-EOF-ASST-SW.
021000 100-EXIT.
021100     EXIT.
021200*****************************************************************
021300*  200-VALIDATE-ASST-RECORDS - COUNTS THE POSITION AND FLAGS    *
021400*  ANY ASST-TYPE-CDE NOT COVERED BY ONE OF THE FIFTEEN 88-      *
021500*  LEVELS ABOVE.  A NEW ASSET CLASS ADDED UPSTREAM WITHOUT A    *
021600*  CORRESPONDING 88-LEVEL HERE SHOWS UP AS AN EXCEPTION RATHER  *
021700*  THAN SILENTLY FALLING THROUGH PRICE-RESOLUTION.              *
021800*****************************************************************
021900 200-VALIDATE-ASST-RECORDS.
022000     ADD 1 TO WS-ASST-RECORDS-READ.
022100*    THE FIFTEEN-WAY TEST BELOW READS LONG BUT IS DELIBERATE -
022200*    EQUITY TYPES (STOCK/STOCK_KR/STOCK_US/ETF_KR/CRYPTO), CASH
022300*    AND CASH-LIKE (CASH/RP/DEPOSIT_SAVINGS), FIXED INCOME
022400*    (ISSUED_NOTE/BOND/BOND_KR/BOND_US) AND ALTERNATIVES
022500*    (REITS/COMMODITY/GOLD_SPOT) ARE ALL CHECKED EXPLICITLY SO A
022600*    NEW CODE ADDED UPSTREAM CANNOT SLIP THROUGH BY ACCIDENT.
022700     IF NOT ASST-TYPE-STOCK AND NOT ASST-TYPE-STOCK-KR
022800             AND NOT ASST-TYPE-STOCK-US AND NOT ASST-TYPE-ETF-KR
022900             AND NOT ASST-TYPE-CRYPTO AND NOT ASST-TYPE-CASH
023000             AND NOT ASST-TYPE-RP AND NOT ASST-TYPE-ISSUED-NOTE
023100             AND NOT ASST-TYPE-BOND AND NOT ASST-TYPE-BOND-KR
023200             AND NOT ASST-TYPE-BOND-US AND NOT ASST-TYPE-REITS
023300             AND NOT ASST-TYPE-COMMODITY
023400             AND NOT ASST-TYPE-DEPOSIT-SAVINGS
023500             AND NOT ASST-TYPE-GOLD-SPOT
023600*        EXCEPTION DISPLAY CARRIES THE ASST-ID SO OPERATIONS CAN
023700*        FIND THE RECORD ON THE FEED WITHOUT A FULL FILE DUMP.
023800         ADD 1 TO WS-ASST-RECORDS-BAD-TYPE
023900         MOVE 'Y' TO WS-BAD-TYPE-FOUND-SW
024000         DISPLAY 'APSTIP02 - UNKNOWN ASST-TYPE-CDE FOR ASSET '
024100             ASST-ID.
024200     PERFORM 100-READ-ASSET-POSITION THRU 100-EXIT.
024300 200-EXIT.
024400     EXIT.
