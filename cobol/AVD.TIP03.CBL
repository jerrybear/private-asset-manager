000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AVDTIP03.
000300 AUTHOR.        D J KOWALCZYK.
000400 INSTALLATION.  TRUST ASSET SERVICES DATA CENTER.
000500 DATE-WRITTEN.  09/11/1988.
000600 DATE-COMPILED. 09/11/1988.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  AVDTIP03 - ASSET VALUATION DETAIL RECORD LAYOUT              *
001000*                                                                *
001100*  DEFINES THE COMPUTED PER-POSITION DETAIL LINE BUILT BY THE   *
001200*  VALUATION BATCH (AVBTIP06) FOR EACH ASSET IN AN ACCOUNT -    *
001300*  RESOLVED CURRENT PRICE, CURRENT VALUE, PURCHASE AMOUNT,      *
001400*  PROFIT/LOSS AND RETURN RATE.  ONE RECORD IS BUILT PER ASSET  *
001500*  POSITION AND FED TO THE PORTFOLIO VALUATION REPORT.          *
001600*  THIS MODULE ALSO SERVES AS THE SHOP STANDARD LAYOUT SANITY   *
001700*  CHECK, READING A DETAIL EXTRACT AND BALANCING ITS TRAILER    *
001800*  COUNT AGAINST DETAIL RECORDS READ.                           *
001900*****************************************************************
002000*  CHANGE LOG                                                   *
002100*  --------------------------------------------------------     *
002200*  09/11/88  DJK  ORIGINAL LAYOUT - ASSET VALUATION DETAIL       *
002300*  03/30/90  DJK  ADDED RETURN RATE 4-DECIMAL FIELD              *
002400*  12/14/92  LMW  ADDED TRAILER RECORD REDEFINES FOR BALANCING   *
002500*  06/02/95  LMW  ADDED DETAIL RECORD-TYPE SWITCH / 88-LEVELS    *
002600*  02/14/97  LMW  ADDED CODE/NAME SPLIT REDEFINES FOR RPT USE    *
002700*  11/03/97  LMW  ADDED 77-LVL OUT-OF-BALANCE RETURN CODE        *
002800*  08/04/98  PKS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD     *CR89203 
002900*  07/30/01  GAH  ADDED DETAIL/TRAILER BALANCE DISPLAY AT EOJ    *CR94412 
003000*  10/09/07  NTS  REVIEWED FOR SOX CONTROLS - NO CHANGE          *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-370.
003500 OBJECT-COMPUTER. IBM-370.
003600*    DET-AMOUNT-CLASS IS USED BY ANY FUTURE EDIT THAT NEEDS TO
003700*    CONFIRM A COMPUTED FIELD CAME BACK AS A NUMERIC RESULT -
003800*    NOT CURRENTLY CALLED BY A PARAGRAPH IN THIS MODULE.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS DET-AMOUNT-CLASS IS '0' THRU '9'
004200     UPSI-0 IS AVDTIP03-TEST-RUN-SW.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ASSET-VALUATION-DETAIL-FILE ASSIGN TO ASSETDET
004600         FILE STATUS IS WS-DET-FILE-STATUS.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  ASSET-VALUATION-DETAIL-FILE
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD.
005200*    EVERY RUN OF THIS FEED ENDS WITH ONE TRAILER RECORD
005300*    CARRYING THE COUNT OF DETAIL RECORDS WRITTEN AHEAD OF IT -
005400*    STANDARD SHOP BALANCING CONVENTION FOR A COMPUTED EXTRACT
005500*    THAT HAS NO MASTER FILE TO RECONCILE AGAINST.
005600 01  ASSET-VALUATION-DETAIL-RECORD.
005700     05  DET-RECORD-TYPE-CDE          PIC X(1).
005800         88  DET-RECORD-IS-DETAIL         VALUE 'D'.
005900         88  DET-RECORD-IS-TRAILER        VALUE 'T'.
006000     05  DET-DETAIL-AREA.
006100         10  DET-ASSET-ID              PIC 9(9).
006200         10  DET-TYPE                  PIC X(20).
006300*            CODE CARRIES THE SAME 'KRX:' EXCHANGE-TAG PREFIX
006400*            CONVENTION AS THE ASSET POSITION FEED (APSTIP02) -
006500*            BROKEN OUT BELOW SO THE REPORT WRITER CAN PRINT
006600*            JUST THE SYMBOL WITHOUT THE TAG IF IT EVER NEEDS TO.
006700         10  DET-CODE                  PIC X(20).
006800         10  DET-CODE-PARTS REDEFINES DET-CODE.
006900             15  DET-CODE-EXCH-TAG     PIC X(4).
007000             15  DET-CODE-SYMBOL       PIC X(16).
007100         10  DET-NAME                  PIC X(100).
007200         10  DET-NAME-PARTS REDEFINES DET-NAME.
007300             15  DET-NAME-SHORT        PIC X(50).
007400             15  FILLER                PIC X(50).
007500         10  DET-QUANTITY              PIC S9(11)V9(6)
007600                                        SIGN TRAILING SEPARATE.
007700         10  DET-AVG-PURCHASE-PRICE    PIC S9(11)V9(2)
007800                                        SIGN TRAILING SEPARATE.
007900*            RESOLVED CURRENT PRICE - THE OUTPUT OF THE PRICE-
008000*            RESOLUTION RULE IN AVBTIP06, NOT THE RAW QUOTE OFF
008100*            THE ASSET POSITION FEED.
008200         10  DET-CURRENT-PRICE         PIC S9(11)V9(2)
008300                                        SIGN TRAILING SEPARATE.
008400         10  DET-CURRENT-VALUE         PIC S9(15)V9(2)
008500                                        SIGN TRAILING SEPARATE.
008600         10  DET-PURCHASE-AMOUNT       PIC S9(15)V9(2)
008700                                        SIGN TRAILING SEPARATE.
008800         10  DET-PROFIT-LOSS           PIC S9(15)V9(2)
008900                                        SIGN TRAILING SEPARATE.
009000*            RETURN RATE IS CARRIED AS A PERCENTAGE, NOT A
009100*            FRACTION - PROFIT-LOSS OVER PURCHASE-AMOUNT TIMES
009200*            ONE HUNDRED, ROUNDED TO FOUR DECIMAL PLACES BEFORE
009300*            THE MULTIPLY, PER THE VALUATION BATCH'S ROUNDING
009400*            SEQUENCE.
009500         10  DET-RETURN-RATE           PIC S9(5)V9(4)
009600                                        SIGN TRAILING SEPARATE.
009700         10  FILLER                    PIC X(10).
009800*        TRAILER AREA REDEFINES THE DETAIL AREA SO BOTH RECORD
009900*        TYPES FIT THE SAME FIXED-LENGTH FD.  ONLY THE RECORD
010000*        COUNT IS MEANINGFUL ON A TRAILER RECORD.
010100     05  DET-TRAILER-AREA REDEFINES DET-DETAIL-AREA.
010200         10  DET-TRLR-RECORD-COUNT     PIC 9(9).
010300         10  FILLER                    PIC X(199).
010400 WORKING-STORAGE SECTION.
010500*    77-LEVEL RETURN CODE IS SET NON-ZERO WHEN THE TRAILER COUNT
010600*    DOES NOT MATCH THE NUMBER OF DETAIL RECORDS ACTUALLY READ,
010700*    SO AN OUT-OF-BALANCE EXTRACT FAILS THE STEP INSTEAD OF
010800*    LETTING A SHORT OR DUPLICATED FEED GO ON TO THE REPORT.
010900 77  WS-RETURN-CODE                   PIC S9(4) COMP VALUE ZERO.
011000 01  WS-FILE-STATUS-GROUP.
011100     05  WS-DET-FILE-STATUS            PIC X(2)      VALUE SPACES.
011200         88  WS-DET-FILE-OK                 VALUE '00'.
011300         88  WS-DET-FILE-EOF                VALUE '10'.
011400     05  FILLER                        PIC X(2).
011500*    END-OF-FILE SWITCH FOR THE DETAIL EXTRACT - THE SAME
011600*    THREE-BYTE 'YES'/'NO ' CONVENTION USED THROUGHOUT THIS
011700*    FAMILY OF RECORD-LAYOUT AND BALANCING UTILITIES.
011800 01  WS-PROGRAM-SWITCHES.
011900     05  WS-EOF-DET-SW                 PIC X(3)      VALUE 'NO '.
012000         88  EOF-VALUATION-DETAIL            VALUE 'YES'.
012100     05  FILLER                        PIC X(2).
012200*    WS-DET-RECORDS-READ IS THE ACTUAL DETAIL RECORD COUNT;
012300*    WS-DET-TRAILER-COUNT IS WHAT THE TRAILER RECORD CLAIMS.
012400*    THE TWO ARE COMPARED AT EOJ BELOW.
012500 01  WS-PROGRAM-COUNTERS.
012600     05  WS-DET-RECORDS-READ           PIC S9(9) COMP VALUE ZERO.
012700     05  WS-DET-TRAILER-COUNT          PIC S9(9) COMP VALUE ZERO.
012800     05  FILLER                        PIC X(2).
012900*    EOJ RECORD-COUNT DISPLAY LINE AND THE OUT-OF-BALANCE
013000*    DISPLAY LINE BELOW IT SHARE THE SAME EDIT PICTURE AS EVERY
013100*    OTHER COUNT DISPLAY IN THIS FAMILY OF PROGRAMS.
013200 01  WS-DISPLAY-LINE.
013300     05  FILLER                         PIC X(29) VALUE
013400         'AVDTIP03 DETAIL RECS READ:  '.
013500     05  WS-DSP-COUNT                   PIC ZZZ,ZZZ,ZZ9.
013600 01  WS-BALANCE-LINE.
013700     05  FILLER                         PIC X(29) VALUE
013800         'AVDTIP03 TRAILER COUNT WAS:  '.
013900     05  WS-DSP-TRAILER-COUNT           PIC ZZZ,ZZZ,ZZ9.
014000 PROCEDURE DIVISION.
014100*****************************************************************
014200*  000-MAINLINE - READS THE DETAIL EXTRACT TO END OF FILE,     *
014300*  THEN BALANCES THE TRAILER RECORD'S COUNT AGAINST THE NUMBER  *
014400*  OF DETAIL RECORDS ACTUALLY READ BEFORE POSTING THE RETURN   *
014500*  CODE AND STOPPING.                                           *
014600*****************************************************************
014700 000-MAINLINE.
014800     OPEN INPUT ASSET-VALUATION-DETAIL-FILE.
014900     IF NOT WS-DET-FILE-OK
015000         DISPLAY 'AVDTIP03 - ASSET DETAIL FILE OPEN FAILED'
015100         MOVE 12 TO WS-RETURN-CODE
015200         GO TO 000-EOJ.
015300     PERFORM 100-READ-DETAIL-FILE THRU 100-EXIT.
015400     PERFORM 200-PROCESS-DETAIL-RECORDS THRU 200-EXIT
015500         UNTIL EOF-VALUATION-DETAIL.
015600     CLOSE ASSET-VALUATION-DETAIL-FILE.
015700     MOVE WS-DET-RECORDS-READ TO WS-DSP-COUNT.
015800     DISPLAY WS-DISPLAY-LINE.
015900*    AN OUT-OF-BALANCE CONDITION IS TREATED AS A HARD STEP
016000*    FAILURE - THE VALUATION BATCH NEVER WRITES A SHORT OR
016100*    DUPLICATED DETAIL FEED UNDER NORMAL OPERATION, SO A
016200*    MISMATCH HERE MEANS SOMETHING UPSTREAM NEEDS ATTENTION.
016300     IF WS-DET-TRAILER-COUNT NOT EQUAL TO WS-DET-RECORDS-READ
016400         DISPLAY 'AVDTIP03 - *** TRAILER COUNT OUT OF BALANCE ***'
016500         MOVE WS-DET-TRAILER-COUNT TO WS-DSP-TRAILER-COUNT
016600         DISPLAY WS-BALANCE-LINE
016700         MOVE 16 TO WS-RETURN-CODE.
016800 000-EOJ.
016900     MOVE WS-RETURN-CODE TO RETURN-CODE.
017000     STOP RUN.
017100*****************************************************************
017200*  100-READ-DETAIL-FILE - PRIMITIVE SEQUENTIAL READ OF THE      *
017300*  VALUATION DETAIL EXTRACT.  SETS THE EOF SWITCH AT END OF     *
017400*  FILE.  ONE READ HANDLES BOTH DETAIL AND TRAILER RECORDS -    *
017500*  200-PROCESS-DETAIL-RECORDS TELLS THEM APART.                 *
017600*****************************************************************
017700 100-READ-DETAIL-FILE.
017800     READ ASSET-VALUATION-DETAIL-FILE
017900         AT END
018000             MOVE 'YES' TO WS-EOF-DET-SW.
018100 100-EXIT.
018200     EXIT.
018300*****************************************************************
018400*  200-PROCESS-DETAIL-RECORDS - A TRAILER RECORD UPDATES THE    *
018500*  CLAIMED COUNT; ANY OTHER RECORD ADDS ONE TO THE ACTUAL       *
018600*  DETAIL COUNT.  NO OTHER FIELD ON THE DETAIL RECORD IS        *
018700*  EXAMINED BY THIS BALANCING UTILITY.                          *
018800*****************************************************************
018900 200-PROCESS-DETAIL-RECORDS.
019000     IF DET-RECORD-IS-TRAILER
019100         MOVE DET-TRLR-RECORD-COUNT TO WS-DET-TRAILER-COUNT
019200     ELSE
019300         ADD 1 TO WS-DET-RECORDS-READ.
019400     PERFORM 100-READ-DETAIL-FILE THRU 100-EXIT.
019500 200-EXIT.
019600     EXIT.
