000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AVBTIP06.
000300 AUTHOR.        L M WEBER.
000400 INSTALLATION.  TRUST ASSET SERVICES DATA CENTER.
000500 DATE-WRITTEN.  02/06/1990.
000600 DATE-COMPILED. 02/06/1990.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  AVBTIP06 - NIGHTLY PRIVATE ASSET VALUATION BATCH             *
001000*                                                                *
001100*  DRIVES THE ACCOUNT-LEVEL CONTROL BREAK FOR THE PRIVATE ASSET *
001200*  VALUATION RUN.  FOR EVERY ACCOUNT ON THE ACCOUNT MASTER FEED *
001300*  (PAMTIP01 LAYOUT) THE BATCH MATCHES THE ASSET POSITION FEED  *
001400*  (APSTIP02 LAYOUT, PRESENTED IN ACCOUNT-ID SEQUENCE) INTO A   *
001500*  WORKING-STORAGE TABLE, RESOLVES A USABLE CURRENT PRICE PER   *
001600*  POSITION, COMPUTES PURCHASE AMOUNT, CURRENT VALUE, PROFIT    *
001700*  AND LOSS, RETURN RATE AND ANNUAL EXPECTED DIVIDEND PER       *
001800*  POSITION, ACCUMULATES ACCOUNT TOTALS, AND WRITES THE         *
001900*  PORTFOLIO VALUATION REPORT (PVRR01144 LINE LAYOUTS).         *
002000*  THIS IS THE PRODUCTION JOB - IT IS SCHEDULED NIGHTLY AFTER   *
002100*  THE PRICE REFRESH STEP (APFTIP05) COMPLETES.                 *
002200*****************************************************************
002300*  CHANGE LOG                                                   *
002400*  --------------------------------------------------------     *
002500*  02/06/90  LMW  ORIGINAL BATCH - CONTROL BREAK ON ACCT-ID      *
002600*  09/14/91  LMW  ADDED DIVIDEND PROJECTION ACCUMULATION         *
002700*  04/02/93  DJK  WIDENED ASSET TABLE TO 200 POSITIONS/ACCOUNT   *
002800*  01/11/95  DJK  ADDED RETURN RATE 4-DECIMAL ROUNDING STEP      *
002900*  07/23/96  PKS  ADDED ZERO-PURCHASE-AMOUNT RETURN RATE GUARD   *
003000*  08/04/98  PKS  Y2K REVIEW - LAST-PRICE-UPDATE NOT COMPUTED    *CR89207 
003100*  03/02/99  PKS  Y2K SIGNOFF - NO CHANGES REQUIRED              *CR89207 
003200*  07/30/01  GAH  ADDED ACCOUNT/ASSET COUNT DISPLAY AT EOJ       *CR94416 
003300*  02/18/03  GAH  ADDED UNMATCHED-ASSET EXCEPTION DISPLAY        *CR96071 
003400*  05/14/04  GAH  RAISED MAX TABLE SIZE NOTE TO OPS RUNBOOK      *CR98821 
003500*  10/09/07  NTS  REVIEWED FOR SOX CONTROLS - NO CHANGE          *
003600*  03/19/09  LMW  ADDED 77-LVL TABLE OVERFLOW COUNT, EOJ NOTE    *CR99920 
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS ASSET-CODE-CLASS IS 'A' THRU 'Z'
004500     UPSI-0 IS AVBTIP06-TEST-RUN-SW.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    THREE FILES DRIVE THIS BATCH - THE ACCOUNT MASTER (CONTROL
004900*    FIELD FOR THE BREAK LOGIC BELOW), THE ASSET POSITION FEED
005000*    (MUST ARRIVE IN ACCOUNT-ID SEQUENCE - THIS PROGRAM DOES NOT
005100*    SORT), AND THE SUMMARY REPORT FILE WRITTEN OUT FOR PVRR01144
005200*    TO TALLY LATER IN THE RUN STREAM.
005300     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMSTR
005400         FILE STATUS IS WS-ACCT-FILE-STATUS.
005500     SELECT ASSET-POSITION-FILE ASSIGN TO ASSETPOS
005600         FILE STATUS IS WS-ASST-FILE-STATUS.
005700     SELECT SUMMARY-REPORT-FILE ASSIGN TO SUMMRPT
005800         FILE STATUS IS WS-RPT-FILE-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*    ACCOUNT MASTER - ONE RECORD PER PRIVATE ASSET ACCOUNT ON
006200*    THE BOOKS.  THIS IS THE CONTROL FILE FOR THE ACCOUNT-ID
006300*    BREAK DRIVEN BY 200-PROCESS-ACCOUNT BELOW.
006400 FD  ACCOUNT-MASTER-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700 01  ACCOUNT-MASTER-RECORD.
006800     05  ACCT-ID                      PIC 9(9).
006900     05  ACCT-NAME                    PIC X(100).
007000     05  ACCT-OWNER-NAME              PIC X(50).
007100     05  ACCT-TYPE-CDE                PIC X(10).
007200     05  ACCT-FIN-INST-NAME           PIC X(50).
007300     05  ACCT-NUMBER-AT-INST          PIC X(30).
007400     05  FILLER                       PIC X(16).
007500*    ASSET POSITION FEED - MUST BE PRESENTED IN ASCENDING
007600*    ASST-ACCOUNT-ID SEQUENCE SO 110-LOAD-ASSET-TABLE BELOW CAN
007700*    MATCH POSITIONS TO THE CURRENT ACCOUNT WITHOUT A SORT STEP.
007800*    THE CODE-PREFIX REDEFINES IS HOW 210-RESOLVE-ACCOUNT-PRICES
007900*    TELLS A DOMESTIC-EXCHANGE HOLDING FROM EVERYTHING ELSE.
008000 FD  ASSET-POSITION-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  ASSET-POSITION-RECORD.
008400     05  ASST-ID                      PIC 9(9).
008500     05  ASST-ACCOUNT-ID              PIC 9(9).
008600     05  ASST-TYPE-CDE                PIC X(20).
008700         88  ASST-TYPE-CASH               VALUE 'CASH'.
008800     05  ASST-CODE                    PIC X(20).
008900     05  ASST-CODE-PREFIX REDEFINES ASST-CODE.
009000         10  ASST-CODE-EXCH-TAG       PIC X(4).
009100             88  ASST-CODE-IS-KRX         VALUE 'KRX:'.
009200         10  FILLER                   PIC X(16).
009300     05  ASST-NAME                    PIC X(100).
009400     05  ASST-QUANTITY                PIC S9(11)V9(6)
009500                                       SIGN TRAILING SEPARATE.
009600     05  ASST-AVG-PURCHASE-PRICE      PIC S9(11)V9(2)
009700                                       SIGN TRAILING SEPARATE.
009800     05  ASST-CURRENT-PRICE           PIC S9(11)V9(2)
009900                                       SIGN TRAILING SEPARATE.
010000     05  ASST-LAST-PRICE-UPDATE       PIC X(19).
010100*        FOUR DIVIDEND-CYCLE 88-LEVELS DRIVE THE ANNUALIZING
010200*        MULTIPLIER IN 240-CALCULATE-DIVIDEND-PROJECTION BELOW -
010300*        A POSITION NOT CODED TO ANY OF THE FOUR GETS A ZERO
010400*        MULTIPLIER AND CONTRIBUTES NOTHING TO THE DIVIDEND
010500*        TOTAL, WHICH IS THE CORRECT TREATMENT FOR A NON-
010600*        DIVIDEND-PAYING HOLDING.
010700     05  ASST-DIVIDEND-CYCLE          PIC X(6).
010800         88  ASST-DIV-CYCLE-MONTHLY       VALUE '1개월'.
010900         88  ASST-DIV-CYCLE-QUARTERLY     VALUE '3개월'.
011000         88  ASST-DIV-CYCLE-SEMIANNUAL    VALUE '6개월'.
011100         88  ASST-DIV-CYCLE-ANNUAL        VALUE '12개월'.
011200     05  ASST-DIVIDEND-PER-SHARE      PIC S9(9)V9(2)
011300                                       SIGN TRAILING SEPARATE.
011400     05  FILLER                       PIC X(10).
011500*    SUMMARY REPORT FILE - SAME FOUR-WAY REDEFINES LAYOUT AS
011600*    PVRR01144.  THIS PROGRAM IS THE ONLY WRITER OF THIS FILE;
011700*    PVRR01144 ONLY READS AND TALLIES IT.
011800 FD  SUMMARY-REPORT-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD.
012100 01  PORTFOLIO-VALUATION-REPORT-LINE.
012200     05  RPT-LINE-TYPE-CDE             PIC X(1).
012300*        ACCOUNT HEADER LINE - WRITTEN ONCE PER ACCOUNT BY
012400*        310-WRITE-HEADER-LINES BEFORE ANY DETAIL LINE.
012500     05  RPT-ACCT-HEADER-AREA.
012600         10  FILLER                    PIC X(9) VALUE 'ACCOUNT: '.
012700         10  RPTH-ACCOUNT-NAME         PIC X(40).
012800         10  FILLER                    PIC X(7) VALUE 'OWNER: '.
012900         10  RPTH-OWNER-NAME           PIC X(40).
013000         10  FILLER                    PIC X(6) VALUE 'TYPE: '.
013100         10  RPTH-ACCOUNT-TYPE         PIC X(10).
013200         10  FILLER                    PIC X(87).
013300*        COLUMN HEADING LINE - LITERAL FILLER VALUES ONLY.
013400     05  RPT-COLUMN-HEADING-AREA REDEFINES RPT-ACCT-HEADER-AREA.
013500         10  FILLER                    PIC X(20) VALUE 'CODE'.
013600         10  FILLER                    PIC X(22) VALUE 'NAME'.
013700         10  FILLER                    PIC X(18) VALUE 'QTY'.
013800         10  FILLER              PIC X(14) VALUE 'AVG-PRICE'.
013900         10  FILLER              PIC X(14) VALUE 'CUR-PRICE'.
014000         10  FILLER              PIC X(18) VALUE 'CUR-VALUE'.
014100         10  FILLER                    PIC X(18) VALUE 'P/L'.
014200         10  FILLER                    PIC X(14) VALUE 'RETURN%'.
014300         10  FILLER                    PIC X(61).
014400*        DETAIL LINE - ONE PER ASSET POSITION, WRITTEN BY
014500*        320-WRITE-DETAIL-LINE FROM THE COMPUTED DET- FIELDS.
014600     05  RPT-DETAIL-AREA REDEFINES RPT-ACCT-HEADER-AREA.
014700         10  RPTD-ASSET-CODE           PIC X(20).
014800         10  RPTD-ASSET-NAME           PIC X(22).
014900         10  RPTD-QUANTITY
015000                 PIC ---,---,---,--9.999999.
015100         10  RPTD-AVG-PURCHASE-PRICE
015200                 PIC ---,---,---,--9.99.
015300         10  RPTD-CURRENT-PRICE
015400                 PIC ---,---,---,--9.99.
015500         10  RPTD-CURRENT-VALUE
015600                 PIC ---,---,---,---,--9.99.
015700         10  RPTD-PROFIT-LOSS
015800                 PIC ---,---,---,---,--9.99.
015900         10  RPTD-RETURN-RATE          PIC ---9.9999.
016000         10  FILLER                    PIC X(27).
016100*        TOTAL LINE - ONE PER ACCOUNT, WRITTEN BY 330-WRITE-
016200*        TOTAL-LINE AT THE ACCOUNT-ID CONTROL BREAK.
016300     05  RPT-TOTAL-LINE-AREA REDEFINES RPT-ACCT-HEADER-AREA.
016400         10  FILLER                    PIC X(23)
016500             VALUE 'TOTAL PURCHASE AMOUNT: '.
016600         10  RPTT-TOTAL-PURCHASE-AMT
016700                 PIC ---,---,---,---,--9.99.
016800         10  FILLER                    PIC X(21)
016900             VALUE ' TOTAL CURRENT VALUE:'.
017000         10  RPTT-TOTAL-CURRENT-VALUE
017100                 PIC ---,---,---,---,--9.99.
017200         10  FILLER                    PIC X(12)
017300             VALUE ' TOTAL P/L:'.
017400         10  RPTT-TOTAL-PROFIT-LOSS
017500                 PIC ---,---,---,---,--9.99.
017600         10  FILLER                    PIC X(15)
017700             VALUE ' TOTAL RETURN%:'.
017800         10  RPTT-TOTAL-RETURN-RATE    PIC ---9.9999.
017900         10  FILLER                    PIC X(16)
018000             VALUE ' TOTAL EXP DIV:'.
018100         10  RPTT-TOTAL-EXP-DIVIDEND
018200                 PIC ---,---,---,---,--9.99.
018300 WORKING-STORAGE SECTION.
018400*    77-LEVEL OVERFLOW COUNTER - BUMPED BY 110-LOAD-ASSET-TABLE
018500*    EVERY TIME AN ACCOUNT'S POSITION COUNT EXCEEDS THE 200-SLOT
018600*    WORKING-STORAGE TABLE BELOW.  A NONZERO COUNT AT EOJ MEANS
018700*    AT LEAST ONE ACCOUNT'S REPORT IS INCOMPLETE FOR THIS RUN -
018800*    SEE THE OPS RUNBOOK NOTE ON RAISING WS-ASSET-TABLE-ENTRY'S
018900*    OCCURS CLAUSE (CR98821 ABOVE) BEFORE THAT EVER HAPPENS IN
019000*    PRODUCTION.
019100 77  WS-TABLE-OVERFLOW-COUNT           PIC S9(9) COMP VALUE ZERO.
019200*    STANDARD THREE-FILE STATUS GROUP - ONE BYTE PAIR PER FILE.
019300 01  WS-FILE-STATUS-GROUP.
019400     05  WS-ACCT-FILE-STATUS           PIC X(2)      VALUE SPACES.
019500         88  WS-ACCT-FILE-OK                VALUE '00'.
019600         88  WS-ACCT-FILE-EOF               VALUE '10'.
019700     05  WS-ASST-FILE-STATUS           PIC X(2)      VALUE SPACES.
019800         88  WS-ASST-FILE-OK                VALUE '00'.
019900         88  WS-ASST-FILE-EOF               VALUE '10'.
020000     05  WS-RPT-FILE-STATUS            PIC X(2)      VALUE SPACES.
020100         88  WS-RPT-FILE-OK                 VALUE '00'.
020200     05  FILLER                        PIC X(2).
020300*    TWO EOF SWITCHES - ONE PER INPUT FILE.  NOTE THAT THE
020400*    ACCOUNT-ID BREAK LOGIC IN 200-PROCESS-ACCOUNT TESTS
020500*    EOF-ASSET-POSITION DIRECTLY (NOT JUST THE SWITCH LEVEL) TO
020600*    DECIDE WHEN TO STOP LOADING POSITIONS FOR THE CURRENT
020700*    ACCOUNT.
020800 01  WS-PROGRAM-SWITCHES.
020900     05  WS-EOF-ACCT-SW                PIC X(3)      VALUE 'NO '.
021000         88  EOF-ACCT-MASTER                VALUE 'YES'.
021100     05  WS-EOF-ASST-SW                PIC X(3)      VALUE 'NO '.
021200         88  EOF-ASSET-POSITION             VALUE 'YES'.
021300     05  FILLER                        PIC X(2).
021400*    RUN-LEVEL COUNTERS.  WS-ASST-COUNT AND WS-ASST-IDX ARE
021500*    RESET PER ACCOUNT (WS-ASST-COUNT TO ZERO AT THE TOP OF
021600*    200-PROCESS-ACCOUNT, WS-ASST-IDX BY EACH PERFORM ... VARYING
021700*    THAT WALKS THE TABLE); THE REMAINDER ACCUMULATE ACROSS THE
021800*    WHOLE RUN FOR THE EOJ DISPLAYS AND PRICE-RESOLUTION
021900*    BREAKDOWN.
022000 01  WS-PROGRAM-COUNTERS.
022100     05  WS-ACCOUNTS-PROCESSED         PIC S9(9) COMP VALUE ZERO.
022200     05  WS-ASSETS-PROCESSED           PIC S9(9) COMP VALUE ZERO.
022300     05  WS-ASST-COUNT                 PIC S9(4) COMP VALUE ZERO.
022400     05  WS-ASST-IDX                   PIC S9(4) COMP VALUE ZERO.
022500     05  WS-ASST-KRX-KEPT              PIC S9(9) COMP VALUE ZERO.
022600     05  WS-ASST-FORCED-TO-AVG         PIC S9(9) COMP VALUE ZERO.
022700     05  WS-ASST-ZERO-FALLBACK         PIC S9(9) COMP VALUE ZERO.
022800     05  FILLER                        PIC X(2).
022900*    THE ASSET TABLE HOLDS EVERY POSITION BELONGING TO THE
023000*    ACCOUNT CURRENTLY BEING PROCESSED - LOADED BY 110-LOAD-
023100*    ASSET-TABLE, PRICED BY 210-RESOLVE-ACCOUNT-PRICES, AND
023200*    WALKED AGAIN BY 220-CALCULATE-ASSET-DETAIL TO COMPUTE AND
023300*    WRITE EACH DETAIL LINE.  200 ENTRIES COVERS EVERY ACCOUNT
023400*    THIS SHOP HAS SEEN IN PRODUCTION SINCE THE 1993 WIDENING -
023500*    SEE 110-LOAD-ASSET-TABLE FOR WHAT HAPPENS IF THAT EVER
023600*    CHANGES.
023700 01  WS-ASSET-TABLE.
023800     05  WS-ASSET-TABLE-ENTRY OCCURS 200 TIMES.
023900         10  WS-TBL-ASST-ID            PIC 9(9).
024000         10  WS-TBL-TYPE               PIC X(20).
024100             88  WS-TBL-TYPE-CASH          VALUE 'CASH'.
024200         10  WS-TBL-CODE               PIC X(20).
024300         10  WS-TBL-CODE-PREFIX REDEFINES WS-TBL-CODE.
024400             15  WS-TBL-CODE-EXCH-TAG  PIC X(4).
024500                 88  WS-TBL-CODE-IS-KRX    VALUE 'KRX:'.
024600             15  FILLER                PIC X(16).
024700         10  WS-TBL-NAME               PIC X(100).
024800         10  WS-TBL-QUANTITY           PIC S9(11)V9(6)
024900                                        SIGN TRAILING SEPARATE.
025000         10  WS-TBL-AVG-PRICE          PIC S9(11)V9(2)
025100                                        SIGN TRAILING SEPARATE.
025200*            CURRENT PRICE STARTS AS WHATEVER APFTIP05 LEFT ON
025300*            THE POSITION FEED, THEN IS OVERWRITTEN IN PLACE BY
025400*            210-RESOLVE-ACCOUNT-PRICES BELOW IF THE PRICE-
025500*            RESOLUTION RULE DOES NOT ACCEPT IT AS-IS.
025600         10  WS-TBL-CURRENT-PRICE      PIC S9(11)V9(2)
025700                                        SIGN TRAILING SEPARATE.
025800         10  WS-TBL-DIV-CYCLE          PIC X(6).
025900             88  WS-TBL-DIV-MONTHLY        VALUE '1개월'.
026000             88  WS-TBL-DIV-QUARTERLY      VALUE '3개월'.
026100             88  WS-TBL-DIV-SEMIANNUAL     VALUE '6개월'.
026200             88  WS-TBL-DIV-ANNUAL         VALUE '12개월'.
026300         10  WS-TBL-DIV-PER-SHARE      PIC S9(9)V9(2)
026400                                        SIGN TRAILING SEPARATE.
026500*    ACCOUNT TOTALS - RESET TO ZERO AT THE TOP OF EVERY ACCOUNT
026600*    BY 200-PROCESS-ACCOUNT, ACCUMULATED ACROSS THE ACCOUNT'S
026700*    POSITIONS BY 230-ACCUMULATE-ACCOUNT-TOTALS AND 240-
026800*    CALCULATE-DIVIDEND-PROJECTION, AND FINISHED OFF (PROFIT/
026900*    LOSS AND RETURN RATE DERIVED FROM THE OTHER TOTALS) BY
027000*    250-FINISH-ACCOUNT-TOTALS JUST BEFORE THE TOTAL LINE IS
027100*    WRITTEN.  THIS GROUP IS THE DIRECT SOURCE OF THE ACCOUNT
027200*    SUMMARY RECORD LAYOUT CARRIED BY ASMTIP04.
027300 01  WS-ACCOUNT-TOTALS.
027400     05  SUM-TOTAL-PURCHASE-AMOUNT     PIC S9(15)V9(2)
027500                                        SIGN TRAILING SEPARATE.
027600     05  SUM-TOTAL-CURRENT-VALUE       PIC S9(15)V9(2)
027700                                        SIGN TRAILING SEPARATE.
027800     05  SUM-TOTAL-PROFIT-LOSS         PIC S9(15)V9(2)
027900                                        SIGN TRAILING SEPARATE.
028000     05  SUM-TOTAL-RETURN-RATE         PIC S9(5)V9(4)
028100                                        SIGN TRAILING SEPARATE.
028200     05  SUM-TOTAL-EXPECTED-DIVIDEND   PIC S9(15)V9(2)
028300                                        SIGN TRAILING SEPARATE.
028400     05  FILLER                        PIC X(2).
028500*    PER-POSITION WORK FIELDS - RECOMPUTED FRESH FOR EACH TABLE
028600*    ENTRY BY 220-CALCULATE-ASSET-DETAIL, THEN EITHER ADDED INTO
028700*    WS-ACCOUNT-TOTALS ABOVE OR MOVED STRAIGHT TO THE DETAIL
028800*    LINE.  WS-RETURN-QUOTIENT IS SHARED SCRATCH SPACE ALSO USED
028900*    BY 250-FINISH-ACCOUNT-TOTALS FOR THE ACCOUNT-LEVEL RETURN
029000*    RATE - IT DOES NOT NEED TO SURVIVE BETWEEN THE TWO USES.
029100 01  WS-ASSET-DETAIL-WORK.
029200     05  DET-PURCHASE-AMOUNT           PIC S9(15)V9(2)
029300                                        SIGN TRAILING SEPARATE.
029400     05  DET-CURRENT-VALUE             PIC S9(15)V9(2)
029500                                        SIGN TRAILING SEPARATE.
029600     05  DET-PROFIT-LOSS               PIC S9(15)V9(2)
029700                                        SIGN TRAILING SEPARATE.
029800*        RETURN RATE IS CARRIED AS A PERCENTAGE (E.G. 12.3456
029900*        MEANS 12.3456%), NOT A FRACTION.  SEE 220-CALCULATE-
030000*        ASSET-DETAIL BELOW FOR THE ROUND-THE-QUOTIENT-THEN-
030100*        MULTIPLY-BY-100 SEQUENCE THAT PRODUCES THIS VALUE.
030200     05  DET-RETURN-RATE               PIC S9(5)V9(4)
030300                                        SIGN TRAILING SEPARATE.
030400     05  WS-RETURN-QUOTIENT            PIC S9(5)V9(4)
030500                                        SIGN TRAILING SEPARATE.
030600     05  FILLER                        PIC X(2).
030700*    DIVIDEND PROJECTION WORK FIELDS - SEE 240-CALCULATE-
030800*    DIVIDEND-PROJECTION BELOW FOR HOW THE MULTIPLIER IS CHOSEN.
030900 01  WS-DIVIDEND-WORK.
031000     05  WS-DIV-MULTIPLIER             PIC S9(2) COMP VALUE ZERO.
031100     05  WS-ANNUAL-EXP-DIVIDEND        PIC S9(15)V9(2)
031200                                        SIGN TRAILING SEPARATE.
031300     05  FILLER                        PIC X(2).
031400*    EOJ DISPLAY LINE - OPERATOR CONSOLE MESSAGE SHOWING HOW
031500*    MANY ACCOUNTS WERE PROCESSED ON THIS RUN.
031600 01  WS-DISPLAY-LINE.
031700     05  FILLER                         PIC X(29) VALUE
031800         'AVBTIP06 ACCOUNTS PROCESSED:'.
031900     05  WS-DSP-ACCT-COUNT              PIC ZZZ,ZZZ,ZZ9.
032000 PROCEDURE DIVISION.
032100*****************************************************************
032200*  000-MAINLINE - OPENS ALL THREE FILES, PRIMES BOTH INPUT      *
032300*  READS, THEN DRIVES THE ACCOUNT-ID CONTROL BREAK BY PERFORMING*
032400*  200-PROCESS-ACCOUNT ONCE PER ACCOUNT MASTER RECORD UNTIL THE *
032500*  ACCOUNT MASTER FILE IS EXHAUSTED.  DISPLAYS THE ACCOUNT      *
032600*  COUNT AND, IF ANY ACCOUNT OVERFLOWED THE ASSET TABLE, THE    *
032700*  OVERFLOW EXCEPTION MESSAGE, BEFORE STOP RUN.                 *
032800*****************************************************************
032900 000-MAINLINE.
033000     OPEN INPUT ACCOUNT-MASTER-FILE
033100                ASSET-POSITION-FILE.
033200     OPEN OUTPUT SUMMARY-REPORT-FILE.
033300*    EITHER INPUT FILE FAILING TO OPEN IS FATAL - THERE IS NO
033400*    PARTIAL-RUN RECOVERY FOR THIS BATCH, THE WHOLE NIGHTLY
033500*    VALUATION DEPENDS ON BOTH FEEDS BEING PRESENT.
033600     IF NOT WS-ACCT-FILE-OK
033700         DISPLAY 'AVBTIP06 - ACCOUNT MASTER FILE OPEN FAILED'
033800         GO TO 000-EOJ.
033900     IF NOT WS-ASST-FILE-OK
034000         DISPLAY 'AVBTIP06 - ASSET POSITION FILE OPEN FAILED'
034100         GO TO 000-EOJ.
034200*    PRIME BOTH READS BEFORE THE CONTROL BREAK STARTS - THE
034300*    ASSET POSITION READ-AHEAD IS WHAT LETS 200-PROCESS-ACCOUNT
034400*    TEST ASST-ACCOUNT-ID AGAINST THE CURRENT ACCT-ID BELOW.
034500     PERFORM 100-READ-ACCOUNT-FILE THRU 100-EXIT.
034600     PERFORM 105-READ-ASSET-FILE THRU 105-EXIT.
034700     PERFORM 200-PROCESS-ACCOUNT THRU 200-EXIT
034800         UNTIL EOF-ACCT-MASTER.
034900     CLOSE ACCOUNT-MASTER-FILE
035000           ASSET-POSITION-FILE
035100           SUMMARY-REPORT-FILE.
035200     MOVE WS-ACCOUNTS-PROCESSED TO WS-DSP-ACCT-COUNT.
035300     DISPLAY WS-DISPLAY-LINE.
035400*    CR99920 EXCEPTION DISPLAY - FIRES ONLY WHEN AT LEAST ONE
035500*    ACCOUNT HAD MORE POSITIONS THAN THE 200-SLOT TABLE COULD
035600*    HOLD, SO THE OPERATOR KNOWS TO CHECK THE RUNBOOK NOTE ON
035700*    WIDENING THE TABLE BEFORE CALLING THE RUN CLEAN.
035800     IF WS-TABLE-OVERFLOW-COUNT GREATER THAN ZERO
035900         DISPLAY 'AVBTIP06 - ONE OR MORE ACCTS OVERFLOWED TABLE'.
036000 000-EOJ.
036100     STOP RUN.
036200*****************************************************************
036300*  100-READ-ACCOUNT-FILE - PRIMITIVE SEQUENTIAL READ OF THE     *
036400*  ACCOUNT MASTER FILE.  SETS THE EOF SWITCH AT END OF FILE.    *
036500*****************************************************************
036600 100-READ-ACCOUNT-FILE.
036700     READ ACCOUNT-MASTER-FILE
036800         AT END
036900             MOVE 'YES' TO WS-EOF-ACCT-SW.
037000 100-EXIT.
037100     EXIT.
037200*****************************************************************
037300*  105-READ-ASSET-FILE - PRIMITIVE SEQUENTIAL READ OF THE ASSET *
037400*  POSITION FILE.  SETS THE EOF SWITCH AT END OF FILE.  READ    *
037500*  AGAIN BY 110-LOAD-ASSET-TABLE BELOW TO ADVANCE PAST EACH     *
037600*  POSITION LOADED INTO THE TABLE.                              *
037700*****************************************************************
037800 105-READ-ASSET-FILE.
037900     READ ASSET-POSITION-FILE
038000         AT END
038100             MOVE 'YES' TO WS-EOF-ASST-SW.
038200 105-EXIT.
038300     EXIT.
038400*****************************************************************
038500*  200-PROCESS-ACCOUNT - ONE PASS OF THE ACCOUNT-ID CONTROL     *
038600*  BREAK.  ZEROES THE ACCOUNT TOTALS, LOADS EVERY MATCHING      *
038700*  ASSET POSITION INTO THE WORKING-STORAGE TABLE, RESOLVES A    *
038800*  CURRENT PRICE FOR EACH ONE, WRITES THE ACCOUNT AND COLUMN    *
038900*  HEADER LINES, THEN WALKS THE TABLE A SECOND TIME TO COMPUTE  *
039000*  AND WRITE EACH DETAIL LINE BEFORE FINISHING AND WRITING THE  *
039100*  ACCOUNT TOTAL LINE.  TWO SEPARATE PASSES OVER THE TABLE -    *
039200*  PRICE RESOLUTION FIRST, THEN DETAIL CALCULATION - BECAUSE    *
039300*  THE HEADER LINES MUST BE WRITTEN BEFORE THE FIRST DETAIL     *
039400*  LINE BUT AFTER EVERY POSITION'S PRICE IS ALREADY KNOWN GOOD. *
039500*****************************************************************
039600 200-PROCESS-ACCOUNT.
039700     ADD 1 TO WS-ACCOUNTS-PROCESSED.
039800     MOVE ZERO TO SUM-TOTAL-PURCHASE-AMOUNT
039900                  SUM-TOTAL-CURRENT-VALUE
040000                  SUM-TOTAL-PROFIT-LOSS
040100                  SUM-TOTAL-RETURN-RATE
040200                  SUM-TOTAL-EXPECTED-DIVIDEND.
040300     MOVE ZERO TO WS-ASST-COUNT.
040400*    LOAD EVERY POSITION FOR THIS ACCOUNT - THE ASSET POSITION
040500*    FEED IS IN ACCOUNT-ID SEQUENCE SO THE LOOP STOPS THE MOMENT
040600*    THE NEXT UNREAD POSITION BELONGS TO A DIFFERENT ACCOUNT.
040700     PERFORM 110-LOAD-ASSET-TABLE THRU 110-EXIT
040800         UNTIL EOF-ASSET-POSITION
040900            OR ASST-ACCOUNT-ID NOT EQUAL TO ACCT-ID.
041000     PERFORM 210-RESOLVE-ACCOUNT-PRICES THRU 210-EXIT
041100         VARYING WS-ASST-IDX FROM 1 BY 1
041200             UNTIL WS-ASST-IDX > WS-ASST-COUNT.
041300     PERFORM 310-WRITE-HEADER-LINES THRU 310-EXIT.
041400     PERFORM 220-CALCULATE-ASSET-DETAIL THRU 220-EXIT
041500         VARYING WS-ASST-IDX FROM 1 BY 1
041600             UNTIL WS-ASST-IDX > WS-ASST-COUNT.
041700     PERFORM 250-FINISH-ACCOUNT-TOTALS THRU 250-EXIT.
041800     PERFORM 100-READ-ACCOUNT-FILE THRU 100-EXIT.
041900 200-EXIT.
042000     EXIT.
042100*****************************************************************
042200*  110-LOAD-ASSET-TABLE - MOVES ONE ASSET POSITION RECORD INTO  *
042300*  THE NEXT FREE TABLE SLOT AND READS THE NEXT POSITION.  IF    *
042400*  THE 200-SLOT TABLE IS ALREADY FULL, LOGS THE OVERFLOW,       *
042500*  BUMPS THE 77-LEVEL OVERFLOW COUNTER, AND SKIPS THE MOVE -    *
042600*  THE POSITION IS DROPPED FOR THIS RUN RATHER THAN CORRUPTING  *
042700*  AN ADJACENT TABLE ENTRY.                                     *
042800*****************************************************************
042900 110-LOAD-ASSET-TABLE.
043000     ADD 1 TO WS-ASST-COUNT.
043100     ADD 1 TO WS-ASSETS-PROCESSED.
043200     IF WS-ASST-COUNT > 200
043300         DISPLAY 'AVBTIP06 - *** ASSET TABLE OVERFLOW ACCT '
043400             ACCT-ID
043500         ADD 1 TO WS-TABLE-OVERFLOW-COUNT
043600         GO TO 110-EXIT.
043700     MOVE ASST-ID         TO WS-TBL-ASST-ID (WS-ASST-COUNT).
043800     MOVE ASST-TYPE-CDE   TO WS-TBL-TYPE (WS-ASST-COUNT).
043900     MOVE ASST-CODE       TO WS-TBL-CODE (WS-ASST-COUNT).
044000     MOVE ASST-NAME       TO WS-TBL-NAME (WS-ASST-COUNT).
044100     MOVE ASST-QUANTITY   TO WS-TBL-QUANTITY (WS-ASST-COUNT).
044200     MOVE ASST-AVG-PURCHASE-PRICE
044300         TO WS-TBL-AVG-PRICE (WS-ASST-COUNT).
044400     MOVE ASST-CURRENT-PRICE
044500         TO WS-TBL-CURRENT-PRICE (WS-ASST-COUNT).
044600     MOVE ASST-DIVIDEND-CYCLE
044700         TO WS-TBL-DIV-CYCLE (WS-ASST-COUNT).
044800     MOVE ASST-DIVIDEND-PER-SHARE
044900         TO WS-TBL-DIV-PER-SHARE (WS-ASST-COUNT).
045000     PERFORM 105-READ-ASSET-FILE THRU 105-EXIT.
045100 110-EXIT.
045200     EXIT.
045300*****************************************************************
045400*  210-RESOLVE-ACCOUNT-PRICES - THE PRICE-RESOLUTION RULE,      *
045500*  APPLIED TO ONE TABLE ENTRY PER CALL.  A DOMESTIC-EXCHANGE    *
045600*  (KRX:) HOLDING THAT IS NOT CASH AND ALREADY HAS A NONZERO    *
045700*  CURRENT PRICE IN THE TABLE IS LEFT ALONE - ITS PRICE WAS     *
045800*  ALREADY REFRESHED BY APFTIP05 AND NEEDS NO FURTHER WORK      *
045900*  HERE (NOTE THE FIRST IF ONLY BUMPS THE KRX-KEPT COUNTER, IT  *
046000*  NEVER MOVES ANYTHING).  EVERYTHING ELSE - A NON-KRX CODE, OR *
046100*  ANY CASH POSITION REGARDLESS OF ITS CODE - IS FORCED TO      *
046200*  AVERAGE PURCHASE PRICE SO NO ARTIFICIAL GAIN OR LOSS GETS    *
046300*  BOOKED AGAINST A HOLDING THIS SHOP HAS NO MARKET QUOTE FOR.  *
046400*  THE THIRD IF IS THE SAFETY NET - IF THE FIRST TWO RULES      *
046500*  STILL LEAVE THE TABLE ENTRY'S CURRENT PRICE AT ZERO (A KRX   *
046600*  HOLDING WITH NO STORED QUOTE AT ALL), FORCE IT TO AVERAGE    *
046700*  PURCHASE PRICE TOO.  ALL THREE IFS ARE FLAT, INDEPENDENT     *
046800*  TESTS ON PURPOSE - NOT AN IF/ELSE CHAIN - BECAUSE THE THIRD  *
046900*  CONDITION CAN ONLY BE TRUE AFTER THE SECOND HAS ALREADY RUN  *
047000*  (OR NOT RUN, IF THE FIRST RULE ALREADY ACCEPTED THE PRICE).  *
047100*****************************************************************
047200 210-RESOLVE-ACCOUNT-PRICES.
047300     IF WS-TBL-CODE-IS-KRX (WS-ASST-IDX)
047400             AND NOT WS-TBL-TYPE-CASH (WS-ASST-IDX)
047500             AND WS-TBL-CURRENT-PRICE (WS-ASST-IDX)
047600                 NOT EQUAL TO ZERO
047700         ADD 1 TO WS-ASST-KRX-KEPT.
047800     IF NOT WS-TBL-CODE-IS-KRX (WS-ASST-IDX)
047900             OR WS-TBL-TYPE-CASH (WS-ASST-IDX)
048000         MOVE WS-TBL-AVG-PRICE (WS-ASST-IDX)
048100             TO WS-TBL-CURRENT-PRICE (WS-ASST-IDX)
048200         ADD 1 TO WS-ASST-FORCED-TO-AVG.
048300     IF WS-TBL-CURRENT-PRICE (WS-ASST-IDX) EQUAL TO ZERO
048400         MOVE WS-TBL-AVG-PRICE (WS-ASST-IDX)
048500             TO WS-TBL-CURRENT-PRICE (WS-ASST-IDX)
048600         ADD 1 TO WS-ASST-ZERO-FALLBACK.
048700 210-EXIT.
048800     EXIT.
048900*****************************************************************
049000*  220-CALCULATE-ASSET-DETAIL - COMPUTES PURCHASE AMOUNT,       *
049100*  CURRENT VALUE, PROFIT/LOSS AND RETURN RATE FOR ONE TABLE     *
049200*  ENTRY, THEN PERFORMS THE ACCUMULATION, DIVIDEND PROJECTION   *
049300*  AND DETAIL-LINE WRITE FOR THAT SAME POSITION.  PURCHASE      *
049400*  AMOUNT AND CURRENT VALUE ARE EACH ROUNDED AT THE MONEY       *
049500*  DECIMAL PLACE THE MOMENT THEY ARE COMPUTED - PROFIT/LOSS IS  *
049600*  THEN A STRAIGHT SUBTRACTION OF TWO ALREADY-ROUNDED AMOUNTS,  *
049700*  NEVER RECOMPUTED FROM THE UNROUNDED QUANTITY AND PRICE.      *
049800*  RETURN RATE GUARDS AGAINST A ZERO PURCHASE AMOUNT (A         *
049900*  POSITION OPENED AT NO COST WOULD OTHERWISE DIVIDE BY ZERO)   *
050000*  AND OTHERWISE ROUNDS THE RAW QUOTIENT TO FOUR DECIMAL PLACES *
050100*  BEFORE MULTIPLYING BY 100 TO TURN IT INTO A PERCENTAGE - THE *
050200*  ROUNDING HAPPENS ON THE QUOTIENT, NOT ON THE FINAL PERCENT,  *
050300*  SO A REPEATED RUN ALWAYS REPRODUCES THE SAME PRINTED VALUE.  *
050400*****************************************************************
050500 220-CALCULATE-ASSET-DETAIL.
050600     COMPUTE DET-PURCHASE-AMOUNT ROUNDED =
050700         WS-TBL-QUANTITY (WS-ASST-IDX)
050800             * WS-TBL-AVG-PRICE (WS-ASST-IDX).
050900     COMPUTE DET-CURRENT-VALUE ROUNDED =
051000         WS-TBL-QUANTITY (WS-ASST-IDX)
051100             * WS-TBL-CURRENT-PRICE (WS-ASST-IDX).
051200     COMPUTE DET-PROFIT-LOSS =
051300         DET-CURRENT-VALUE - DET-PURCHASE-AMOUNT.
051400     IF DET-PURCHASE-AMOUNT EQUAL TO ZERO
051500         MOVE ZERO TO DET-RETURN-RATE
051600     ELSE
051700         COMPUTE WS-RETURN-QUOTIENT ROUNDED =
051800             DET-PROFIT-LOSS / DET-PURCHASE-AMOUNT
051900         COMPUTE DET-RETURN-RATE = WS-RETURN-QUOTIENT * 100.
052000     PERFORM 230-ACCUMULATE-ACCOUNT-TOTALS THRU 230-EXIT.
052100     PERFORM 240-CALCULATE-DIVIDEND-PROJECTION THRU 240-EXIT.
052200     PERFORM 320-WRITE-DETAIL-LINE THRU 320-EXIT.
052300 220-EXIT.
052400     EXIT.
052500*****************************************************************
052600*  230-ACCUMULATE-ACCOUNT-TOTALS - ADDS THIS POSITION'S ALREADY-*
052700*  ROUNDED PURCHASE AMOUNT AND CURRENT VALUE INTO THE RUNNING   *
052800*  ACCOUNT TOTALS.  PROFIT/LOSS AND RETURN RATE ARE NOT         *
052900*  ACCUMULATED HERE - THEY ARE DERIVED AT THE ACCOUNT LEVEL BY  *
053000*  250-FINISH-ACCOUNT-TOTALS FROM THE TWO TOTALS ACCUMULATED    *
053100*  HERE, NOT BY SUMMING EACH POSITION'S OWN PROFIT/LOSS.        *
053200*****************************************************************
053300 230-ACCUMULATE-ACCOUNT-TOTALS.
053400     ADD DET-PURCHASE-AMOUNT TO SUM-TOTAL-PURCHASE-AMOUNT.
053500     ADD DET-CURRENT-VALUE   TO SUM-TOTAL-CURRENT-VALUE.
053600 230-EXIT.
053700     EXIT.
053800*****************************************************************
053900*  240-CALCULATE-DIVIDEND-PROJECTION - ANNUALIZES THIS          *
054000*  POSITION'S DIVIDEND-PER-SHARE RATE BASED ON ITS PAYMENT      *
054100*  CYCLE AND ADDS THE RESULT INTO THE RUNNING ACCOUNT TOTAL.    *
054200*  THE MULTIPLIER TURNS ONE PAYMENT'S PER-SHARE AMOUNT INTO A   *
054300*  FULL YEAR'S WORTH - 12 FOR MONTHLY, 4 FOR QUARTERLY, 2 FOR   *
054400*  SEMIANNUAL, 1 FOR ANNUAL.  A CYCLE CODE THAT MATCHES NONE OF *
054500*  THE FOUR 88-LEVELS LEAVES THE MULTIPLIER AT THE ZERO IT WAS  *
054600*  JUST MOVED TO, SO THE POSITION CONTRIBUTES NOTHING TO THE    *
054700*  PROJECTION RATHER THAN BLOWING UP ON AN UNRECOGNIZED CODE.   *
054800*  THE IF/ELSE IF CHAIN STOPS AT THE FIRST MATCH - A POSITION   *
054900*  CANNOT BE CODED TO MORE THAN ONE CYCLE AT ONCE, SO ORDER     *
055000*  DOES NOT MATTER HERE THE WAY IT DOES IN 210 ABOVE.           *
055100*****************************************************************
055200 240-CALCULATE-DIVIDEND-PROJECTION.
055300     MOVE ZERO TO WS-DIV-MULTIPLIER.
055400     IF WS-TBL-DIV-MONTHLY (WS-ASST-IDX)
055500         MOVE 12 TO WS-DIV-MULTIPLIER
055600     ELSE IF WS-TBL-DIV-QUARTERLY (WS-ASST-IDX)
055700         MOVE 4 TO WS-DIV-MULTIPLIER
055800     ELSE IF WS-TBL-DIV-SEMIANNUAL (WS-ASST-IDX)
055900         MOVE 2 TO WS-DIV-MULTIPLIER
056000     ELSE IF WS-TBL-DIV-ANNUAL (WS-ASST-IDX)
056100         MOVE 1 TO WS-DIV-MULTIPLIER.
056200     COMPUTE WS-ANNUAL-EXP-DIVIDEND ROUNDED =
056300         WS-TBL-DIV-PER-SHARE (WS-ASST-IDX) * WS-DIV-MULTIPLIER
056400             * WS-TBL-QUANTITY (WS-ASST-IDX).
056500     ADD WS-ANNUAL-EXP-DIVIDEND TO SUM-TOTAL-EXPECTED-DIVIDEND.
056600 240-EXIT.
056700     EXIT.
056800*****************************************************************
056900*  250-FINISH-ACCOUNT-TOTALS - DERIVES THE ACCOUNT-LEVEL        *
057000*  PROFIT/LOSS AND RETURN RATE FROM THE TOTALS ACCUMULATED OVER *
057100*  EVERY POSITION, USING THE SAME ZERO-PURCHASE-AMOUNT GUARD    *
057200*  AND ROUND-THEN-MULTIPLY-BY-100 SEQUENCE AS 220-CALCULATE-    *
057300*  ASSET-DETAIL ABOVE - AN ACCOUNT WITH NO COST BASIS AT ALL    *
057400*  (EVERY POSITION A FREE TRANSFER-IN, FOR EXAMPLE) SHOWS A     *
057500*  ZERO RETURN RATE RATHER THAN ABENDING.  WRITES THE ACCOUNT   *
057600*  TOTAL LINE ONCE THE TOTALS ARE FINAL.                        *
057700*****************************************************************
057800 250-FINISH-ACCOUNT-TOTALS.
057900     COMPUTE SUM-TOTAL-PROFIT-LOSS =
058000         SUM-TOTAL-CURRENT-VALUE - SUM-TOTAL-PURCHASE-AMOUNT.
058100     IF SUM-TOTAL-PURCHASE-AMOUNT EQUAL TO ZERO
058200         MOVE ZERO TO SUM-TOTAL-RETURN-RATE
058300     ELSE
058400         COMPUTE WS-RETURN-QUOTIENT ROUNDED =
058500             SUM-TOTAL-PROFIT-LOSS / SUM-TOTAL-PURCHASE-AMOUNT
058600         COMPUTE SUM-TOTAL-RETURN-RATE = WS-RETURN-QUOTIENT * 100.
058700     PERFORM 330-WRITE-TOTAL-LINE THRU 330-EXIT.
058800 250-EXIT.
058900     EXIT.
059000*****************************************************************
059100*  310-WRITE-HEADER-LINES - WRITES THE ACCOUNT HEADER LINE      *
059200*  (TYPE 'H') FOLLOWED IMMEDIATELY BY THE COLUMN HEADING LINE   *
059300*  (TYPE 'C') FOR THE ACCOUNT CURRENTLY BEING PROCESSED.  BOTH  *
059400*  LINES ARE WRITTEN ONCE PER ACCOUNT, BEFORE THE FIRST DETAIL  *
059500*  LINE.                                                        *
059600*****************************************************************
059700 310-WRITE-HEADER-LINES.
059800     MOVE SPACES TO PORTFOLIO-VALUATION-REPORT-LINE.
059900     MOVE 'H' TO RPT-LINE-TYPE-CDE.
060000     MOVE ACCT-NAME       TO RPTH-ACCOUNT-NAME.
060100     MOVE ACCT-OWNER-NAME TO RPTH-OWNER-NAME.
060200     MOVE ACCT-TYPE-CDE   TO RPTH-ACCOUNT-TYPE.
060300     WRITE PORTFOLIO-VALUATION-REPORT-LINE.
060400     MOVE 'C' TO RPT-LINE-TYPE-CDE.
060500     MOVE SPACES TO RPT-COLUMN-HEADING-AREA.
060600     WRITE PORTFOLIO-VALUATION-REPORT-LINE
060700         FROM RPT-COLUMN-HEADING-AREA.
060800 310-EXIT.
060900     EXIT.
061000*****************************************************************
061100*  320-WRITE-DETAIL-LINE - WRITES ONE DETAIL LINE (TYPE 'D')    *
061200*  FOR THE TABLE ENTRY CURRENTLY INDEXED BY WS-ASST-IDX, USING  *
061300*  THE RESOLVED PRICE AND THE DET- FIELDS JUST COMPUTED BY      *
061400*  220-CALCULATE-ASSET-DETAIL.                                   *
061500*****************************************************************
061600 320-WRITE-DETAIL-LINE.
061700     MOVE SPACES TO PORTFOLIO-VALUATION-REPORT-LINE.
061800     MOVE 'D' TO RPT-LINE-TYPE-CDE.
061900     MOVE WS-TBL-CODE (WS-ASST-IDX)     TO RPTD-ASSET-CODE.
062000     MOVE WS-TBL-NAME (WS-ASST-IDX)     TO RPTD-ASSET-NAME.
062100     MOVE WS-TBL-QUANTITY (WS-ASST-IDX) TO RPTD-QUANTITY.
062200     MOVE WS-TBL-AVG-PRICE (WS-ASST-IDX)
062300         TO RPTD-AVG-PURCHASE-PRICE.
062400     MOVE WS-TBL-CURRENT-PRICE (WS-ASST-IDX)
062500         TO RPTD-CURRENT-PRICE.
062600     MOVE DET-CURRENT-VALUE  TO RPTD-CURRENT-VALUE.
062700     MOVE DET-PROFIT-LOSS    TO RPTD-PROFIT-LOSS.
062800     MOVE DET-RETURN-RATE    TO RPTD-RETURN-RATE.
062900     WRITE PORTFOLIO-VALUATION-REPORT-LINE.
063000 320-EXIT.
063100     EXIT.
063200*****************************************************************
063300*  330-WRITE-TOTAL-LINE - WRITES THE ACCOUNT TOTAL LINE (TYPE   *
063400*  'T') AT THE ACCOUNT-ID CONTROL BREAK, CARRYING THE FIVE      *
063500*  FINISHED ACCOUNT TOTALS FROM WS-ACCOUNT-TOTALS.  THIS IS     *
063600*  THE LAST LINE WRITTEN FOR THE ACCOUNT - CONTROL RETURNS TO   *
063700*  200-PROCESS-ACCOUNT, WHICH THEN READS THE NEXT ACCOUNT       *
063800*  MASTER RECORD AND STARTS THE CYCLE OVER.                     *
063900*****************************************************************
064000 330-WRITE-TOTAL-LINE.
064100     MOVE SPACES TO PORTFOLIO-VALUATION-REPORT-LINE.
064200     MOVE 'T' TO RPT-LINE-TYPE-CDE.
064300     MOVE SUM-TOTAL-PURCHASE-AMOUNT   TO RPTT-TOTAL-PURCHASE-AMT.
064400     MOVE SUM-TOTAL-CURRENT-VALUE     TO RPTT-TOTAL-CURRENT-VALUE.
064500     MOVE SUM-TOTAL-PROFIT-LOSS       TO RPTT-TOTAL-PROFIT-LOSS.
064600     MOVE SUM-TOTAL-RETURN-RATE       TO RPTT-TOTAL-RETURN-RATE.
064700     MOVE SUM-TOTAL-EXPECTED-DIVIDEND TO RPTT-TOTAL-EXP-DIVIDEND.
064800     WRITE PORTFOLIO-VALUATION-REPORT-LINE.
064900 330-EXIT.
065000     EXIT.
