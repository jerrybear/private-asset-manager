000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAMTIP01.
000300 AUTHOR.        R T MATTHIESEN.
000400 INSTALLATION.  TRUST ASSET SERVICES DATA CENTER.
000500 DATE-WRITTEN.  03/14/1986.
000600 DATE-COMPILED. 03/14/1986.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  PAMTIP01 - ACCOUNT MASTER RECORD LAYOUT AND COUNT UTILITY    *
001000*                                                                *
001100*  DEFINES THE LAYOUT OF THE ACCOUNT-FILE FEED USED BY THE      *
001200*  NIGHTLY PRIVATE ASSET VALUATION BATCH (SEE AVBTIP06).  ONE   *
001300*  RECORD PER CUSTOMER ACCOUNT - NAME, OWNER, PLAN TYPE AND     *
001400*  BOOKING INSTITUTION.  THIS MODULE ALSO SERVES AS THE SHOP    *
001500*  STANDARD RECORD-COUNT / LAYOUT SANITY CHECK RUN AGAINST THE  *
001600*  FEED BEFORE THE VALUATION BATCH IS SCHEDULED.                *
001700*****************************************************************
001800*  CHANGE LOG                                                   *
001900*  --------------------------------------------------------     *
002000*  03/14/86  RTM  ORIGINAL LAYOUT - ACCOUNT MASTER EXTRACT       *
002100*  11/02/87  RTM  ADDED ACCT-OWNER-NAME SPLIT REDEFINES          *
002200*  06/19/89  DJK  ADDED ACCT-TYPE-CDE 88-LEVELS PER PLAN ADMIN   *
002300*  02/08/91  DJK  WIDENED ACCT-FIN-INST-NAME TO 50 BYTES         *
002400*  09/23/93  LMW  ADDED FIN INST SHORT-NAME/BRANCH REDEFINES     *
002500*  04/11/95  LMW  ADDED ACCT-NUMBER BRANCH/SERIAL REDEFINES      *
002600*  05/30/95  LMW  ADDED 77-LVL RETURN-CODE, SET FOR JCL COND CD  *
002700*  01/17/97  PKS  YEAR CHG - NO DATE FIELDS ON THIS RECORD       *
002800*  08/04/98  PKS  Y2K REVIEW - RECORD HOLDS NO 2-DIGIT YEARS     *CR89201 
002900*  03/02/99  PKS  Y2K SIGNOFF - NO CHANGES REQUIRED              *CR89201 
003000*  07/30/01  GAH  ADDED RECORD COUNT DISPLAY AT EOJ              *CR94410 
003100*  05/14/04  GAH  RAISED MAX OWNER NAME SPLIT TO 25/25           *CR98820 
003200*  10/09/07  NTS  REVIEWED FOR SOX CONTROLS - NO CHANGE          *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*    STANDARD SHOP SPECIAL-NAMES BLOCK - C01 NAMES THE PRINTER
003600*    CARRIAGE CHANNEL, THE CLASS TEST COVERS THE PLAN-TYPE CODE
003700*    RANGE, AND UPSI-0 LETS OPERATIONS FORCE A TEST-RUN BY JCL
003800*    WITHOUT RECOMPILING THE STEP.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS ACCT-TYPE-CLASS IS 'R' THRU 'Z'
004500     UPSI-0 IS PAMTIP01-TEST-RUN-SW.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    ACCOUNT-MASTER-FILE IS THE ONLY FEED THIS MODULE TOUCHES -
004900*    A STRAIGHT SEQUENTIAL EXTRACT, NO INDEXED ACCESS NEEDED.
005000     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMSTR
005100         FILE STATUS IS WS-ACCT-FILE-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  ACCOUNT-MASTER-FILE
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD.
005700*    ONE ACCOUNT-MASTER-RECORD PER CUSTOMER ACCOUNT.  FIXED
005800*    LENGTH, NO OCCURS - A CUSTOMER WITH MULTIPLE ACCOUNTS HAS
005900*    MULTIPLE MASTER RECORDS, ONE PER ACCT-ID.
006000 01  ACCOUNT-MASTER-RECORD.
006100*        ACCT-ID IS THE SURROGATE KEY - IT IS WHAT ASST-ACCOUNT-
006200*        ID ON THE ASSET POSITION FEED (APSTIP02) MATCHES TO.
006300     05  ACCT-ID                      PIC 9(9).
006400     05  ACCT-NAME                    PIC X(100).
006500*        OWNER NAME IS CARRIED SURNAME-FIRST ON THE FEED.  SPLIT
006600*        BELOW IS FOR THE PRINTED REPORT HEADER AND FOR ANY
006700*        NAME-MATCH EDIT A DOWNSTREAM JOB MAY WANT TO RUN.
006800     05  ACCT-OWNER-NAME              PIC X(50).
006900     05  ACCT-OWNER-NAME-PARTS REDEFINES ACCT-OWNER-NAME.
007000         10  ACCT-OWNER-SURNAME       PIC X(25).
007100         10  ACCT-OWNER-GIVEN-NAME    PIC X(25).
007200*        FIVE PLAN TYPES ARE CURRENTLY BOOKED BY PLAN ADMIN.
007300*        ANYTHING ELSE IS FLAGGED AS AN EXCEPTION DOWN IN
007400*        200-VALIDATE-ACCT-RECORDS RATHER THAN ABENDING THE RUN.
007500     05  ACCT-TYPE-CDE                PIC X(10).
007600         88  ACCT-TYPE-REGULAR            VALUE 'REGULAR'.
007700         88  ACCT-TYPE-PENSION            VALUE 'PENSION'.
007800         88  ACCT-TYPE-ISA                VALUE 'ISA'.
007900         88  ACCT-TYPE-IRP                VALUE 'IRP'.
008000         88  ACCT-TYPE-SPECIAL            VALUE 'SPECIAL'.
008100*        BOOKING INSTITUTION NAME - SHORT NAME / BRANCH SPLIT
008200*        ADDED FOR THE 1993 BRANCH-LEVEL RECONCILIATION PROJECT.
008300     05  ACCT-FIN-INST-NAME           PIC X(50).
008400     05  ACCT-FIN-INST-PARTS REDEFINES ACCT-FIN-INST-NAME.
008500         10  ACCT-FIN-INST-SHORT-NAME PIC X(20).
008600         10  ACCT-FIN-INST-BRANCH-DESC PIC X(30).
008700*        ACCOUNT NUMBER AT THE BOOKING INSTITUTION.  BRANCH AND
008800*        SERIAL PORTIONS BROKEN OUT BELOW - NOT USED BY THIS
008900*        PROGRAM TODAY BUT KEPT FOR THE NEXT JOB THAT NEEDS IT.
009000     05  ACCT-NUMBER-AT-INST          PIC X(30).
009100     05  ACCT-NUMBER-GROUPS REDEFINES ACCT-NUMBER-AT-INST.
009200         10  ACCT-NUMBER-BRANCH-PART  PIC X(10).
009300         10  ACCT-NUMBER-SERIAL-PART  PIC X(20).
009400     05  FILLER                       PIC X(16).
009500 WORKING-STORAGE SECTION.
009600*    77-LEVEL RETURN CODE IS POSTED TO THE RETURN-CODE SPECIAL
009700*    REGISTER AT EOJ.  THIS LETS THE SCHEDULER TEST A JCL COND
009800*    CODE ON THIS STEP RATHER THAN SCANNING SYSOUT FOR MESSAGES.
009900 77  WS-RETURN-CODE                   PIC S9(4) COMP VALUE ZERO.
010000*    FILE STATUS BYTES FOR EVERY SELECT IN THIS PROGRAM LIVE IN
010100*    ONE GROUP SO A SYSOUT DUMP SHOWS THEM TOGETHER.
010200 01  WS-FILE-STATUS-GROUP.
010300     05  WS-ACCT-FILE-STATUS          PIC X(2)      VALUE SPACES.
010400         88  WS-ACCT-FILE-OK               VALUE '00'.
010500         88  WS-ACCT-FILE-EOF              VALUE '10'.
010600     05  FILLER                       PIC X(2).
010700*    END-OF-FILE SWITCH USES 'YES'/'NO ' RATHER THAN A ONE-BYTE
010800*    FLAG, PER SHOP CONVENTION, SO IT READS CLEARLY IN A DUMP.
010900 01  WS-PROGRAM-SWITCHES.
011000     05  WS-EOF-ACCT-SW                PIC X(3)      VALUE 'NO '.
011100         88  EOF-ACCT-MASTER                VALUE 'YES'.
011200     05  FILLER                       PIC X(2).
011300*    RUN COUNTERS - TOTAL RECORDS READ, AND RECORDS CARRYING AN
011400*    ACCT-TYPE-CDE NONE OF THE FIVE 88-LEVELS ABOVE COVERS.
011500 01  WS-PROGRAM-COUNTERS.
011600     05  WS-ACCT-RECORDS-READ         PIC S9(9) COMP VALUE ZERO.
011700     05  WS-ACCT-RECORDS-BAD-TYPE     PIC S9(9) COMP VALUE ZERO.
011800     05  FILLER                       PIC X(2).
011900*    EOJ RECORD-COUNT DISPLAY LINE, ADDED PER CR94410.
012000 01  WS-DISPLAY-LINE.
012100     05  FILLER                        PIC X(29) VALUE
012200         'PAMTIP01 ACCOUNT RECS READ: '.
012300     05  WS-DSP-COUNT                  PIC ZZZ,ZZZ,ZZ9.
012400 PROCEDURE DIVISION.
012500*****************************************************************
012600*  000-MAINLINE - OPENS THE ACCOUNT MASTER FEED, DRIVES THE     *
012700*  READ/VALIDATE LOOP TO END OF FILE, DISPLAYS THE RECORD       *
012800*  COUNT, AND FALLS INTO 000-EOJ TO POST THE RETURN CODE.       *
012900*****************************************************************
013000 000-MAINLINE.
013100     OPEN INPUT ACCOUNT-MASTER-FILE.
013200     IF NOT WS-ACCT-FILE-OK
013300*        OPEN FAILURE IS FATAL - POST A NON-ZERO RETURN CODE SO
013400*        THE JOB STREAM DOES NOT GO ON TO THE VALUATION BATCH.
013500         DISPLAY 'PAMTIP01 - ACCOUNT MASTER FILE OPEN FAILED'
013600         MOVE 12 TO WS-RETURN-CODE
013700         GO TO 000-EOJ.
013800     PERFORM 100-READ-ACCT-MASTER THRU 100-EXIT.
013900     PERFORM 200-VALIDATE-ACCT-RECORDS THRU 200-EXIT
014000         UNTIL EOF-ACCT-MASTER.
014100     CLOSE ACCOUNT-MASTER-FILE.
014200     MOVE WS-ACCT-RECORDS-READ TO WS-DSP-COUNT.
014300     DISPLAY WS-DISPLAY-LINE.
014400*    RETURN CODE STAYS ZERO ON A NORMAL COMPLETION EVEN WHEN
014500*    SOME RECORDS CARRIED AN UNRECOGNIZED ACCT-TYPE-CDE - THOSE
014600*    ARE LOGGED BUT DO NOT FAIL THE STEP.
014700 000-EOJ.
014800     MOVE WS-RETURN-CODE TO RETURN-CODE.
014900     STOP RUN.
015000*****************************************************************
015100*  100-READ-ACCT-MASTER - PRIMITIVE SEQUENTIAL READ OF THE      *
015200*  ACCOUNT MASTER FEED.  SETS THE EOF SWITCH AT END OF FILE.    *
015300*****************************************************************
015400 100-READ-ACCT-MASTER.
015500     READ ACCOUNT-MASTER-FILE
015600         AT END
015700             MOVE 'YES' TO WS-EOF-ACCT-SW.
015800 100-EXIT.
015900     EXIT.
016000*****************************************************************
016100*  200-VALIDATE-ACCT-RECORDS - COUNTS THE RECORD AND FLAGS ANY  *
016200*  ACCT-TYPE-CDE NOT COVERED BY ONE OF THE FIVE 88-LEVELS       *
016300*  ABOVE, SO PLAN ADMINISTRATION HEARS ABOUT IT BEFORE THE      *
016400*  VALUATION BATCH TRIES TO PRICE AN ACCOUNT TYPE IT DOES NOT   *
016500*  RECOGNIZE.                                                   *
016600*****************************************************************
016700 200-VALIDATE-ACCT-RECORDS.
016800     ADD 1 TO WS-ACCT-RECORDS-READ.
016900     IF NOT ACCT-TYPE-REGULAR AND NOT ACCT-TYPE-PENSION
017000             AND NOT ACCT-TYPE-ISA AND NOT ACCT-TYPE-IRP
017100             AND NOT ACCT-TYPE-SPECIAL
017200*        EXCEPTION DISPLAY CARRIES THE ACCT-ID SO OPERATIONS CAN
017300*        LOOK THE RECORD UP ON THE FEED WITHOUT A DUMP.
017400         ADD 1 TO WS-ACCT-RECORDS-BAD-TYPE
017500         DISPLAY 'PAMTIP01 - UNKNOWN ACCT-TYPE-CDE FOR ACCT '
017600             ACCT-ID.
017700     PERFORM 100-READ-ACCT-MASTER THRU 100-EXIT.
017800 200-EXIT.
017900     EXIT.
