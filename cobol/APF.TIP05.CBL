000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    APFTIP05.
000300 AUTHOR.        D J KOWALCZYK.
000400 INSTALLATION.  TRUST ASSET SERVICES DATA CENTER.
000500 DATE-WRITTEN.  11/14/1988.
000600 DATE-COMPILED. 11/14/1988.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  APFTIP05 - ASSET CURRENT PRICE REFRESH BATCH                 *
001000*                                                                *
001100*  REFRESHES ASST-CURRENT-PRICE FOR EVERY POSITION ON THE ASSET *
001200*  POSITION FILE BEFORE THE NIGHTLY VALUATION BATCH (AVBTIP06)  *
001300*  PICKS IT UP.  A DOMESTIC-EXCHANGE (KRX:) CODE KEEPS A         *
001400*  PREVIOUSLY STORED QUOTE WHEN ONE IS ON FILE; ANY OTHER        *
001500*  POSITION - INCLUDING CASH - DEFAULTS TO THE AVERAGE PURCHASE *
001600*  PRICE SO NO ARTIFICIAL GAIN OR LOSS IS BOOKED AGAINST IT.     *
001700*  THIS SHOP HAS NO LIVE QUOTE FEED WIRED INTO THE BATCH WINDOW -*
001800*  REFRESHED PRICES SIMPLY CARRY FORWARD THE LAST QUOTE ON FILE  *
001900*  UNTIL THE ON-LINE PRICING SYSTEM POSTS A NEW ONE.             *
002000*****************************************************************
002100*  CHANGE LOG                                                   *
002200*  --------------------------------------------------------     *
002300*  11/14/88  DJK  ORIGINAL BATCH - CARRY-FORWARD PRICE REFRESH   *
002400*  05/02/90  DJK  ADDED ZERO-PRICE FALLBACK TO AVG PURCH PRICE   *
002500*  08/19/92  LMW  ADDED CASH POSITION FORCE-TO-AVG-PRICE RULE    *
002600*  03/11/96  LMW  WIDENED KRX PREFIX TEST TO FULL ASST-CODE      *
002700*  08/04/98  PKS  Y2K REVIEW - TIMESTAMP NOT REWRITTEN BY BATCH  *CR89206 
002800*  07/30/01  GAH  ADDED REFRESH COUNT DISPLAY AT EOJ             *CR94415 
002900*  02/18/03  GAH  ADDED BAD-PRICE-STATUS EXCEPTION DISPLAY       *CR96070 
003000*  06/11/05  LMW  ADDED 77-LVL ZERO-FALLBACK SWITCH FOR CR96070  *CR98811 
003100*  10/09/07  NTS  REVIEWED FOR SOX CONTROLS - NO CHANGE          *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS ASSET-CODE-CLASS IS 'A' THRU 'Z'
004000     UPSI-0 IS APFTIP05-TEST-RUN-SW.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    TWO FILES - THE RAW POSITION EXTRACT READ IN, AND THE
004400*    REFRESHED POSITION FILE WRITTEN OUT FOR AVBTIP06 TO PICK
004500*    UP LATER IN THE NIGHTLY RUN STREAM.
004600     SELECT ASSET-POSITION-FILE ASSIGN TO ASSETPOS
004700         FILE STATUS IS WS-ASST-FILE-STATUS.
004800     SELECT ASSET-POSITION-REFRESHED ASSIGN TO ASSETRFR
004900         FILE STATUS IS WS-RFR-FILE-STATUS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200*    INPUT SIDE OF THE REFRESH - ASSET POSITION FILE AS BUILT BY
005300*    THE OVERNIGHT TRADE-SETTLEMENT EXTRACT.  THE CODE AND
005400*    CODE-PREFIX REDEFINES BELOW ARE HOW 210-RESOLVE-CURRENT-
005500*    PRICE TELLS A DOMESTIC-EXCHANGE HOLDING FROM EVERYTHING
005600*    ELSE.
005700 FD  ASSET-POSITION-FILE
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD.
006000 01  ASSET-POSITION-RECORD.
006100     05  ASST-ID                      PIC 9(9).
006200     05  ASST-ACCOUNT-ID              PIC 9(9).
006300*        TYPE CODE IS FREE TEXT EXCEPT FOR THE ONE RESERVED
006400*        VALUE 'CASH' BELOW, WHICH 210-RESOLVE-CURRENT-PRICE
006500*        TESTS EXPLICITLY - CASH NEVER CARRIES A MARKET QUOTE.
006600     05  ASST-TYPE-CDE                PIC X(20).
006700         88  ASST-TYPE-CASH               VALUE 'CASH'.
006800*        ASST-CODE IS REDEFINED BELOW SO THE FIRST FOUR BYTES
006900*        CAN BE TESTED AS AN EXCHANGE TAG WITHOUT A SEPARATE
007000*        PHYSICAL FIELD ON THE RECORD.
007100     05  ASST-CODE                    PIC X(20).
007200     05  ASST-CODE-PREFIX REDEFINES ASST-CODE.
007300         10  ASST-CODE-EXCH-TAG       PIC X(4).
007400             88  ASST-CODE-IS-KRX         VALUE 'KRX:'.
007500         10  ASST-CODE-SYMBOL         PIC X(16).
007600     05  ASST-NAME                    PIC X(100).
007700*        QUANTITY CARRIES SIX DECIMAL PLACES FOR FRACTIONAL
007800*        SHARE HOLDINGS (DIVIDEND REINVESTMENT, STOCK SPLITS).
007900     05  ASST-QUANTITY                PIC S9(11)V9(6)
008000                                       SIGN TRAILING SEPARATE.
008100     05  ASST-AVG-PURCHASE-PRICE      PIC S9(11)V9(2)
008200                                       SIGN TRAILING SEPARATE.
008300*        CURRENT PRICE AS IT STOOD ON THE FILE BEFORE THIS RUN -
008400*        INPUT TO 210-RESOLVE-CURRENT-PRICE, NOT THE REFRESHED
008500*        VALUE (THAT GOES TO WS-RESOLVED-PRICE AND THEN TO THE
008600*        OUTPUT RECORD, NEVER BACK ONTO THIS FIELD).
008700     05  ASST-CURRENT-PRICE           PIC S9(11)V9(2)
008800                                       SIGN TRAILING SEPARATE.
008900*        TIMESTAMP OF THE LAST TIME A PRICE WAS POSTED TO THIS
009000*        POSITION BY THE ON-LINE PRICING SYSTEM - NOT REWRITTEN
009100*        BY THIS BATCH, PER THE Y2K REVIEW NOTE ABOVE.  BROKEN
009200*        OUT BELOW FOR ANY EDIT THAT NEEDS THE DATE PARTS.
009300     05  ASST-LAST-PRICE-UPDATE       PIC X(19).
009400     05  ASST-LAST-PRICE-UPDT-PARTS
009500             REDEFINES ASST-LAST-PRICE-UPDATE.
009600         10  ASST-LPU-YYYY            PIC 9(4).
009700         10  FILLER                   PIC X(1).
009800         10  ASST-LPU-MM              PIC 9(2).
009900         10  FILLER                   PIC X(1).
010000         10  ASST-LPU-DD              PIC 9(2).
010100         10  FILLER                   PIC X(8).
010200     05  ASST-DIVIDEND-CYCLE          PIC X(6).
010300     05  ASST-DIVIDEND-PER-SHARE      PIC S9(9)V9(2)
010400                                       SIGN TRAILING SEPARATE.
010500     05  FILLER                       PIC X(10).
010600*    OUTPUT SIDE - IDENTICAL LAYOUT TO THE INPUT RECORD EXCEPT
010700*    ASTR-CURRENT-PRICE CARRIES THE RESOLVED PRICE RATHER THAN
010800*    WHATEVER WAS ON THE INPUT RECORD.  EVERY OTHER FIELD IS
010900*    CARRIED FORWARD UNCHANGED BY 200-REFRESH-ASSET-PRICE BELOW.
011000 FD  ASSET-POSITION-REFRESHED
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD.
011300 01  ASSET-POSITION-REFRESHED-RECORD.
011400     05  ASTR-ID                      PIC 9(9).
011500     05  ASTR-ACCOUNT-ID              PIC 9(9).
011600     05  ASTR-TYPE-CDE                PIC X(20).
011700     05  ASTR-CODE                    PIC X(20).
011800     05  ASTR-NAME                    PIC X(100).
011900     05  ASTR-QUANTITY                PIC S9(11)V9(6)
012000                                       SIGN TRAILING SEPARATE.
012100     05  ASTR-AVG-PURCHASE-PRICE      PIC S9(11)V9(2)
012200                                       SIGN TRAILING SEPARATE.
012300     05  ASTR-CURRENT-PRICE           PIC S9(11)V9(2)
012400                                       SIGN TRAILING SEPARATE.
012500     05  ASTR-LAST-PRICE-UPDATE       PIC X(19).
012600     05  ASTR-LPU-PARTS REDEFINES ASTR-LAST-PRICE-UPDATE.
012700         10  ASTR-LPU-YYYY            PIC 9(4).
012800         10  FILLER                   PIC X(1).
012900         10  ASTR-LPU-MM              PIC 9(2).
013000         10  FILLER                   PIC X(1).
013100         10  ASTR-LPU-DD              PIC 9(2).
013200         10  FILLER                   PIC X(8).
013300     05  ASTR-DIVIDEND-CYCLE          PIC X(6).
013400     05  ASTR-DIVIDEND-PER-SHARE      PIC S9(9)V9(2)
013500                                       SIGN TRAILING SEPARATE.
013600     05  FILLER                       PIC X(10).
013700 WORKING-STORAGE SECTION.
013800*    77-LEVEL SWITCH IS FLIPPED BY 210-RESOLVE-CURRENT-PRICE
013900*    WHEN A POSITION HAS TO FALL ALL THE WAY BACK TO AVERAGE
014000*    PURCHASE PRICE BECAUSE NEITHER THE INPUT CURRENT PRICE NOR
014100*    THE KRX RULE PRODUCED A USABLE QUOTE - THE BAD-PRICE-STATUS
014200*    EXCEPTION CONDITION REQUESTED UNDER CR96070 ABOVE.  THE
014300*    EOJ DISPLAY TELLS THE OPERATOR WHETHER THIS RUN NEEDS A
014400*    LOOK AT THE ON-LINE PRICING FEED BEFORE THE VALUATION
014500*    BATCH PICKS UP THESE PRICES.
014600 77  WS-ZERO-PRICE-FOUND-SW            PIC X(1)      VALUE 'N'.
014700     88  WS-ZERO-PRICE-WAS-FOUND           VALUE 'Y'.
014800*    STANDARD TWO-FILE STATUS GROUP - ONE BYTE PAIR PER FILE,
014900*    SHOP CONVENTION ON EVERY PROGRAM WITH MORE THAN ONE FILE.
015000 01  WS-FILE-STATUS-GROUP.
015100     05  WS-ASST-FILE-STATUS          PIC X(2)      VALUE SPACES.
015200         88  WS-ASST-FILE-OK               VALUE '00'.
015300         88  WS-ASST-FILE-EOF              VALUE '10'.
015400     05  WS-RFR-FILE-STATUS           PIC X(2)      VALUE SPACES.
015500         88  WS-RFR-FILE-OK                VALUE '00'.
015600     05  FILLER                       PIC X(2).
015700*    EOF SWITCH FOR THE ASSET POSITION FILE, SET BY 100-READ-
015800*    ASSET-POSITION AND TESTED BY THE PERFORM ... UNTIL IN
015900*    000-MAINLINE.
016000 01  WS-PROGRAM-SWITCHES.
016100     05  WS-EOF-ASST-SW                PIC X(3)      VALUE 'NO '.
016200         88  EOF-ASSET-POSITION              VALUE 'YES'.
016300     05  FILLER                       PIC X(2).
016400*    RESOLVED PRICE IS THE PRICE 210-RESOLVE-CURRENT-PRICE
016500*    WORKS OUT FOR THE CURRENT POSITION BEFORE IT IS MOVED TO
016600*    THE OUTPUT RECORD - NEVER WRITTEN DIRECTLY TO THE FILE.
016700 01  WS-WORK-AREA.
016800     05  WS-RESOLVED-PRICE            PIC S9(11)V9(2)
016900                                       SIGN TRAILING SEPARATE
017000                                       VALUE ZERO.
017100     05  FILLER                       PIC X(2).
017200*    FOUR COUNTERS GIVE THE OPERATOR A BREAKDOWN OF HOW EACH
017300*    POSITION'S PRICE WAS RESOLVED WITHOUT HAVING TO KEEP A
017400*    SEPARATE EXCEPTION REPORT FOR A PRICE REFRESH STEP.
017500 01  WS-PROGRAM-COUNTERS.
017600     05  WS-ASST-RECORDS-READ         PIC S9(9) COMP VALUE ZERO.
017700     05  WS-ASST-KRX-KEPT             PIC S9(9) COMP VALUE ZERO.
017800     05  WS-ASST-FORCED-TO-AVG        PIC S9(9) COMP VALUE ZERO.
017900     05  WS-ASST-ZERO-FALLBACK        PIC S9(9) COMP VALUE ZERO.
018000     05  FILLER                       PIC X(2).
018100 01  WS-DISPLAY-LINE.
018200     05  FILLER                        PIC X(29) VALUE
018300         'APFTIP05 PRICES REFRESHED:  '.
018400     05  WS-DSP-COUNT                  PIC ZZZ,ZZZ,ZZ9.
018500 PROCEDURE DIVISION.
018600*****************************************************************
018700*  000-MAINLINE - READS EVERY POSITION ON THE ASSET POSITION    *
018800*  FILE, RESOLVES A REFRESHED CURRENT PRICE FOR EACH ONE, AND   *
018900*  WRITES THE REFRESHED POSITION FILE PICKED UP BY AVBTIP06.    *
019000*  DISPLAYS THE RECORD COUNT AND THE ZERO-PRICE-FALLBACK        *
019100*  EXCEPTION SWITCH AT EOJ.                                      *
019200*****************************************************************
019300 000-MAINLINE.
019400     OPEN INPUT ASSET-POSITION-FILE.
019500     OPEN OUTPUT ASSET-POSITION-REFRESHED.
019600     IF NOT WS-ASST-FILE-OK
019700         DISPLAY 'APFTIP05 - ASSET POSITION FILE OPEN FAILED'
019800         GO TO 000-EOJ.
019900*    PRIME THE READ, THEN LOOP THE REFRESH PARAGRAPH UNTIL END
020000*    OF FILE - STANDARD SHOP READ-AHEAD PATTERN.
020100     PERFORM 100-READ-ASSET-POSITION THRU 100-EXIT.
020200     PERFORM 200-REFRESH-ASSET-PRICE THRU 200-EXIT
020300         UNTIL EOF-ASSET-POSITION.
020400     CLOSE ASSET-POSITION-FILE
020500           ASSET-POSITION-REFRESHED.
020600     MOVE WS-ASST-RECORDS-READ TO WS-DSP-COUNT.
020700     DISPLAY WS-DISPLAY-LINE.
020800*    CR96070 EXCEPTION DISPLAY - ONLY FIRES WHEN AT LEAST ONE
020900*    POSITION COULD NOT BE PRICED ANY OTHER WAY THAN FALLING
021000*    BACK TO AVERAGE PURCHASE PRICE.
021100     IF WS-ZERO-PRICE-WAS-FOUND
021200         DISPLAY 'APFTIP05 - ONE OR MORE POSITIONS HAD BAD PRICE'.
021300 000-EOJ.
021400     STOP RUN.
021500*****************************************************************
021600*  100-READ-ASSET-POSITION - PRIMITIVE SEQUENTIAL READ OF THE   *
021700*  ASSET POSITION FILE.  SETS THE EOF SWITCH AT END OF FILE.    *
021800*****************************************************************
021900 100-READ-ASSET-POSITION.
022000     READ ASSET-POSITION-FILE
022100         AT END
022200             MOVE 'YES' TO WS-EOF-ASST-SW.
022300 100-EXIT.
022400     EXIT.
022500*****************************************************************
022600*  200-REFRESH-ASSET-PRICE - RESOLVES THE CURRENT PRICE FOR     *
022700*  THIS POSITION VIA 210-RESOLVE-CURRENT-PRICE, THEN CARRIES    *
022800*  EVERY OTHER FIELD FORWARD UNCHANGED TO THE REFRESHED OUTPUT  *
022900*  RECORD AND WRITES IT.                                         *
023000*****************************************************************
023100 200-REFRESH-ASSET-PRICE.
023200     ADD 1 TO WS-ASST-RECORDS-READ.
023300     PERFORM 210-RESOLVE-CURRENT-PRICE THRU 210-EXIT.
023400     MOVE ASST-ID             TO ASTR-ID.
023500     MOVE ASST-ACCOUNT-ID     TO ASTR-ACCOUNT-ID.
023600     MOVE ASST-TYPE-CDE       TO ASTR-TYPE-CDE.
023700     MOVE ASST-CODE           TO ASTR-CODE.
023800     MOVE ASST-NAME           TO ASTR-NAME.
023900     MOVE ASST-QUANTITY       TO ASTR-QUANTITY.
024000     MOVE ASST-AVG-PURCHASE-PRICE TO ASTR-AVG-PURCHASE-PRICE.
024100     MOVE WS-RESOLVED-PRICE   TO ASTR-CURRENT-PRICE.
024200     MOVE ASST-LAST-PRICE-UPDATE TO ASTR-LAST-PRICE-UPDATE.
024300     MOVE ASST-DIVIDEND-CYCLE TO ASTR-DIVIDEND-CYCLE.
024400     MOVE ASST-DIVIDEND-PER-SHARE TO ASTR-DIVIDEND-PER-SHARE.
024500     WRITE ASSET-POSITION-REFRESHED-RECORD.
024600     PERFORM 100-READ-ASSET-POSITION THRU 100-EXIT.
024700 200-EXIT.
024800     EXIT.
024900*****************************************************************
025000*  210-RESOLVE-CURRENT-PRICE - THE PRICE-RESOLUTION RULE.  A    *
025100*  DOMESTIC-EXCHANGE (KRX:) HOLDING THAT IS NOT CASH AND HAS A  *
025200*  NONZERO CURRENT PRICE ON FILE KEEPS THAT PRICE.  EVERYTHING  *
025300*  ELSE - INCLUDING EVERY CASH POSITION REGARDLESS OF ITS CODE -*
025400*  IS FORCED TO AVERAGE PURCHASE PRICE SO NO ARTIFICIAL GAIN OR *
025500*  LOSS IS BOOKED.  THE FINAL IF IS A SAFETY NET - IF BOTH       *
025600*  RULES ABOVE STILL LEAVE THE RESOLVED PRICE AT ZERO (A KRX    *
025700*  HOLDING WITH NO STORED QUOTE), FORCE TO AVERAGE PURCHASE     *
025800*  PRICE THERE TOO AND FLAG THE 77-LEVEL EXCEPTION SWITCH SO    *
025900*  THE EOJ DISPLAY CATCHES IT.  THESE THREE CONDITIONS ARE NOT  *
026000*  MUTUALLY EXCLUSIVE IN THE CODE - THEY ARE WRITTEN AS A FLAT  *
026100*  SEQUENCE OF INDEPENDENT TESTS ON PURPOSE, EACH REFINING      *
026200*  WS-RESOLVED-PRICE IN TURN, RATHER THAN AN IF/ELSE CHAIN.     *
026300*****************************************************************
026400 210-RESOLVE-CURRENT-PRICE.
026500     MOVE ZERO TO WS-RESOLVED-PRICE.
026600     IF ASST-CODE-IS-KRX AND NOT ASST-TYPE-CASH
026700             AND ASST-CURRENT-PRICE NOT EQUAL TO ZERO
026800         MOVE ASST-CURRENT-PRICE TO WS-RESOLVED-PRICE
026900         ADD 1 TO WS-ASST-KRX-KEPT.
027000     IF NOT ASST-CODE-IS-KRX OR ASST-TYPE-CASH
027100         MOVE ASST-AVG-PURCHASE-PRICE TO WS-RESOLVED-PRICE
027200         ADD 1 TO WS-ASST-FORCED-TO-AVG.
027300     IF WS-RESOLVED-PRICE EQUAL TO ZERO
027400         MOVE ASST-AVG-PURCHASE-PRICE TO WS-RESOLVED-PRICE
027500         ADD 1 TO WS-ASST-ZERO-FALLBACK
027600         MOVE 'Y' TO WS-ZERO-PRICE-FOUND-SW.
027700 210-EXIT.
027800     EXIT.
