000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ASMTIP04.
000300 AUTHOR.        D J KOWALCZYK.
000400 INSTALLATION.  TRUST ASSET SERVICES DATA CENTER.
000500 DATE-WRITTEN.  09/25/1988.
000600 DATE-COMPILED. 09/25/1988.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  ASMTIP04 - ACCOUNT SUMMARY RECORD LAYOUT                     *
001000*                                                                *
001100*  DEFINES THE COMPUTED ACCOUNT-LEVEL TOTAL RECORD BUILT BY THE *
001200*  VALUATION BATCH (AVBTIP06) AT THE ACCOUNT-ID CONTROL BREAK - *
001300*  TOTAL PURCHASE AMOUNT, TOTAL CURRENT VALUE, TOTAL PROFIT     *
001400*  AND LOSS, TOTAL RETURN RATE AND TOTAL EXPECTED DIVIDEND FOR  *
001500*  EVERY POSITION HELD IN THE ACCOUNT.  ONE RECORD PER ACCOUNT. *
001600*  THIS MODULE ALSO SERVES AS THE SHOP STANDARD LAYOUT SANITY   *
001700*  CHECK RUN AGAINST A SUMMARY EXTRACT BEFORE DOWNSTREAM USE.   *
001800*****************************************************************
001900*  CHANGE LOG                                                   *
002000*  --------------------------------------------------------     *
002100*  09/25/88  DJK  ORIGINAL LAYOUT - ACCOUNT SUMMARY TOTALS       *
002200*  04/18/91  LMW  ADDED EXPECTED DIVIDEND TOTAL FIELD            *
002300*  01/09/94  LMW  ADDED HEADER/TOTAL RECORD-TYPE SWITCH          *
002400*  03/21/97  LMW  ADDED HEADER RECORD REDEFINES FOR RUN-DATE      *
002500*  12/02/97  LMW  ADDED 77-LVL NEGATIVE-RETURN COUNT FLAG         *
002600*  08/04/98  PKS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD     *CR89204 
002700*  07/30/01  GAH  ADDED RECORD COUNT DISPLAY AT EOJ              *CR94413 
002800*  10/09/07  NTS  REVIEWED FOR SOX CONTROLS - NO CHANGE          *
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 IS ASMTIP04-TEST-RUN-SW.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ACCOUNT-SUMMARY-FILE ASSIGN TO ACCTSUMM
004000         FILE STATUS IS WS-SUM-FILE-STATUS.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  ACCOUNT-SUMMARY-FILE
004400     RECORDING MODE IS F
004500     LABEL RECORDS ARE STANDARD.
004600*    ONE ACCOUNT-SUMMARY-RECORD PER ACCOUNT PROCESSED BY THE
004700*    VALUATION BATCH - THE CONTROL-BREAK TOTAL LINE WRITTEN
004800*    WHEN THE LAST ASSET POSITION FOR AN ACCOUNT HAS BEEN
004900*    VALUED.  THE RECORD-TYPE SWITCH BELOW ALSO ALLOWS A
005000*    ONE-TIME HEADER RECORD CARRYING THE RUN DATE.
005100 01  ACCOUNT-SUMMARY-RECORD.
005200     05  SUM-RECORD-TYPE-CDE          PIC X(1).
005300         88  SUM-RECORD-IS-HEADER         VALUE 'H'.
005400         88  SUM-RECORD-IS-TOTAL          VALUE 'T'.
005500*        TOTAL AREA - FIVE ACCUMULATED MONEY/RATE FIELDS, ALL
005600*        COMPUTED OVER EVERY ASSET POSITION HELD IN THE ACCOUNT
005700*        BY 230-ACCUMULATE-ACCOUNT-TOTALS AND 250-FINISH-
005800*        ACCOUNT-TOTALS IN AVBTIP06.
005900     05  SUM-TOTAL-AREA.
006000         10  SUM-ACCOUNT-ID            PIC 9(9).
006100         10  SUM-TOTAL-PURCHASE-AMOUNT PIC S9(15)V9(2)
006200                                        SIGN TRAILING SEPARATE.
006300         10  SUM-TOTAL-CURRENT-VALUE   PIC S9(15)V9(2)
006400                                        SIGN TRAILING SEPARATE.
006500         10  SUM-TOTAL-PROFIT-LOSS     PIC S9(15)V9(2)
006600                                        SIGN TRAILING SEPARATE.
006700*            RETURN RATE IS A PERCENTAGE, NOT A FRACTION - SEE
006800*            THE REMARK ON DET-RETURN-RATE IN AVDTIP03 FOR THE
006900*            IDENTICAL ROUNDING SEQUENCE APPLIED AT THE ACCOUNT
007000*            LEVEL.
007100         10  SUM-TOTAL-RETURN-RATE     PIC S9(5)V9(4)
007200                                        SIGN TRAILING SEPARATE.
007300         10  SUM-TOTAL-EXPECTED-DIVIDEND PIC S9(15)V9(2)
007400                                        SIGN TRAILING SEPARATE.
007500         10  FILLER                    PIC X(20).
007600*        DATE-AREA REDEFINES THE TOTAL AREA SO A RUN-DATE STAMP
007700*        CAN BE LAID OVER AN ACCOUNT TOTAL RECORD IF A FUTURE
007800*        JOB EVER NEEDS ONE WITHOUT WIDENING THE RECORD.
007900     05  SUM-DATE-AREA REDEFINES SUM-TOTAL-AREA.
008000         10  SUM-RUN-DATE.
008100             15  SUM-RUN-YYYY          PIC 9(4).
008200             15  SUM-RUN-MM            PIC 9(2).
008300             15  SUM-RUN-DD            PIC 9(2).
008400         10  FILLER                    PIC X(90).
008500*        HEADER-AREA REDEFINES THE TOTAL AREA FOR THE ONE-TIME
008600*        HEADER RECORD - ACCOUNT, OWNER AND THE RUN DATE THE
008700*        BATCH WAS EXECUTED, BROKEN OUT BELOW FOR ANY EDIT THAT
008800*        NEEDS THE DATE PARTS SEPARATELY.
008900     05  SUM-HEADER-AREA REDEFINES SUM-TOTAL-AREA.
009000         10  SUM-HDR-ACCOUNT-ID        PIC 9(9).
009100         10  SUM-HDR-OWNER-NAME        PIC X(40).
009200         10  SUM-HDR-RUN-DATE          PIC X(8).
009300         10  SUM-HDR-RUN-DATE-PARTS REDEFINES SUM-HDR-RUN-DATE.
009400             15  SUM-HDR-RUN-YYYY      PIC 9(4).
009500             15  SUM-HDR-RUN-MM        PIC 9(2).
009600             15  SUM-HDR-RUN-DD        PIC 9(2).
009700         10  FILLER                    PIC X(54).
009800 WORKING-STORAGE SECTION.
009900*    77-LEVEL SWITCH FLAGS WHETHER THIS SANITY-CHECK RUN FOUND
010000*    AT LEAST ONE ACCOUNT WITH A NEGATIVE RETURN RATE, SO THE
010100*    EOJ DISPLAY TELLS THE OPERATOR WHETHER TO EXPECT QUESTIONS
010200*    FROM CLIENT SERVICE BEFORE THE REPORT EVEN GOES OUT.
010300 77  WS-NEG-RETURN-FOUND-SW           PIC X(1)      VALUE 'N'.
010400     88  WS-NEG-RETURN-WAS-FOUND           VALUE 'Y'.
010500 01  WS-FILE-STATUS-GROUP.
010600     05  WS-SUM-FILE-STATUS            PIC X(2)      VALUE SPACES.
010700         88  WS-SUM-FILE-OK                 VALUE '00'.
010800         88  WS-SUM-FILE-EOF                VALUE '10'.
010900     05  FILLER                        PIC X(2).
011000 01  WS-PROGRAM-SWITCHES.
011100     05  WS-EOF-SUM-SW                 PIC X(3)      VALUE 'NO '.
011200         88  EOF-ACCOUNT-SUMMARY             VALUE 'YES'.
011300     05  FILLER                        PIC X(2).
011400*    RUN COUNTERS - TOTAL SUMMARY RECORDS READ, AND ACCOUNTS
011500*    WHOSE TOTAL RETURN RATE CAME BACK BELOW ZERO.
011600 01  WS-PROGRAM-COUNTERS.
011700     05  WS-SUM-RECORDS-READ           PIC S9(9) COMP VALUE ZERO.
011800     05  WS-SUM-NEGATIVE-RETURNS       PIC S9(9) COMP VALUE ZERO.
011900     05  FILLER                        PIC X(2).
012000 01  WS-DISPLAY-LINE.
012100     05  FILLER                         PIC X(29) VALUE
012200         'ASMTIP04 SUMMARY RECS READ: '.
012300     05  WS-DSP-COUNT                   PIC ZZZ,ZZZ,ZZ9.
012400 PROCEDURE DIVISION.
012500*****************************************************************
012600*  000-MAINLINE - READS THE ACCOUNT SUMMARY EXTRACT TO END OF  *
012700*  FILE, COUNTING NEGATIVE-RETURN ACCOUNTS ALONG THE WAY, THEN *
012800*  DISPLAYS THE RECORD COUNT AND THE NEGATIVE-RETURN SWITCH    *
012900*  BEFORE STOP RUN.                                             *
013000*****************************************************************
013100 000-MAINLINE.
013200     OPEN INPUT ACCOUNT-SUMMARY-FILE.
013300     IF NOT WS-SUM-FILE-OK
013400         DISPLAY 'ASMTIP04 - ACCOUNT SUMMARY FILE OPEN FAILED'
013500         GO TO 000-EOJ.
013600     PERFORM 100-READ-SUMMARY-FILE THRU 100-EXIT.
013700     PERFORM 200-PROCESS-SUMMARY-RECORDS THRU 200-EXIT
013800         UNTIL EOF-ACCOUNT-SUMMARY.
013900     CLOSE ACCOUNT-SUMMARY-FILE.
014000     MOVE WS-SUM-RECORDS-READ TO WS-DSP-COUNT.
014100     DISPLAY WS-DISPLAY-LINE.
014200*    A NEGATIVE RETURN IS A NORMAL MARKET OUTCOME, NOT AN ERROR
014300*    CONDITION - THE SWITCH IS INFORMATIONAL ONLY AND DOES NOT
014400*    AFFECT THE RETURN CODE OF THIS STEP.
014500     IF WS-NEG-RETURN-WAS-FOUND
014600         DISPLAY 'ASMTIP04 - ONE OR MORE NEGATIVE RETURNS FOUND'.
014700 000-EOJ.
014800     STOP RUN.
014900*****************************************************************
015000*  100-READ-SUMMARY-FILE - PRIMITIVE SEQUENTIAL READ OF THE     *
015100*  ACCOUNT SUMMARY EXTRACT.  SETS THE EOF SWITCH AT END OF      *
015200*  FILE.                                                        *
015300*****************************************************************
015400 100-READ-SUMMARY-FILE.
015500     READ ACCOUNT-SUMMARY-FILE
015600         AT END
015700             MOVE 'YES' TO WS-EOF-SUM-SW.
015800 100-EXIT.
015900     EXIT.
016000*****************************************************************
016100*  200-PROCESS-SUMMARY-RECORDS - COUNTS THE RECORD AND, FOR A  *
016200*  TOTAL-TYPE RECORD CARRYING A RETURN RATE BELOW ZERO, BUMPS  *
016300*  THE NEGATIVE-RETURN COUNTER AND FLAGS THE 77-LEVEL SWITCH   *
016400*  ABOVE.  HEADER RECORDS ARE COUNTED BUT NOT RATE-TESTED -    *
016500*  SUM-TOTAL-RETURN-RATE IS NOT MEANINGFUL UNDER THE HEADER    *
016600*  REDEFINES.                                                   *
016700*****************************************************************
016800 200-PROCESS-SUMMARY-RECORDS.
016900     ADD 1 TO WS-SUM-RECORDS-READ.
017000     IF SUM-RECORD-IS-TOTAL AND SUM-TOTAL-RETURN-RATE < ZERO
017100         ADD 1 TO WS-SUM-NEGATIVE-RETURNS
017200         MOVE 'Y' TO WS-NEG-RETURN-FOUND-SW.
017300     PERFORM 100-READ-SUMMARY-FILE THRU 100-EXIT.
017400 200-EXIT.
017500     EXIT.
